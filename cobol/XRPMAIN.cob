000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     XRPMAIN.
000500 AUTHOR.         R SNG.
000600 INSTALLATION.   TREASURY SYSTEMS - RATE DESK SUPPORT.
000700 DATE-WRITTEN.   11 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  MAIN DRIVER FOR THE CURRENCY EXCHANGE RATE
001200*               RESOLVER BATCH.  READS THE COMBINED RATE-FEED
001300*               TRANSACTION FILE ONE LINE AT A TIME, CALLS
001400*               XRPCLSS TO CLASSIFY AND PARSE EACH LINE, THEN
001500*               DISPATCHES TO XRPUPDT (PRICE UPDATE) OR TO
001600*               XRPBEST/XRPFMT (EXCHANGE RATE REQUEST).  THE
001700*               EXCHANGE-RATE GRAPH ITSELF LIVES IN THIS
001800*               PROGRAM'S WORKING-STORAGE FOR THE WHOLE RUN AND
001900*               IS PASSED BY REFERENCE TO XRPUPDT AND XRPBEST ON
002000*               EVERY CALL - THERE IS NO FILE OR DATABASE BEHIND
002100*               IT, IT IS REBUILT FROM SCRATCH EVERY RUN.
002200*
002300*================================================================
002400* HISTORY OF MODIFICATION:
002500*================================================================
002600* XRP001 RSNG04 11/03/1991 - INITIAL VERSION
002700* XRP006 RSNG04 30/08/1991 - RAISE KEY SLOTS FROM 12 TO 24 -
002800*                            MULTI-EXCHANGE PILOT - SEE XRPGRPH
002900* XRP012 TWLIM7 14/01/1994 - XRPFMT NOW BUILDS THE WHOLE RESPONSE
003000*                            BLOCK ITSELF - THIS PROGRAM ONLY
003100*                            WRITES XRP-RPT-BLOCK LINE BY LINE
003200* XRP021 KHTAN2 14/12/1998 - Y2K READINESS REVIEW - THE FEED'S
003300*                            TIMESTAMP FIELD ALREADY CARRIES A
003400*                            4-DIGIT YEAR, NO CHANGE REQUIRED
003500* CRY1901 VNGYN5 22/06/2001 - ADD UPSI-1 NO-BANNER SWITCH - OPS
003600*                            WANTED THE STARTUP BANNER OFF WHEN
003700*                            THIS RUNS UNATTENDED OVERNIGHT
003800* XRP2301 PYAP08 09/04/2007 - RENAME "EOF" WORKING-STORAGE ITEM
003900*                            TO WK-C-RUN-COMPLETE-SW - IT WAS
004000*                            BEING CONFUSED WITH THE FILE-STATUS
004100*                            88-LEVEL OF THE SAME NAME IN XRPCOMN
004200*----------------------------------------------------------------*
004300 EJECT
004400**********************
004500 ENVIRONMENT DIVISION.
004600**********************
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER.  IBM-AS400.
004900 OBJECT-COMPUTER.  IBM-AS400.
005000 SPECIAL-NAMES. UPSI-1 ON STATUS IS XRP-NO-BANNER-SW              CRY1901
005100                       OFF STATUS IS XRP-BANNER-SW
005200        LOCAL-DATA IS LOCAL-DATA-AREA
005300        I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
005400
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT XRP-TRANSACTION-FILE  ASSIGN TO XRPTRANF
005800            ORGANIZATION      IS LINE SEQUENTIAL
005900            FILE STATUS       IS WK-C-FILE-STATUS.
006000     SELECT XRP-REPORT-FILE       ASSIGN TO XRPRPTF
006100            ORGANIZATION      IS LINE SEQUENTIAL
006200            FILE STATUS       IS WK-C-FILE-STATUS.
006300
006400 EJECT
006500***************
006600 DATA DIVISION.
006700***************
006800 FILE SECTION.
006900
007000 FD  XRP-TRANSACTION-FILE
007100     LABEL RECORDS ARE OMITTED
007200     DATA RECORD IS XRP-TRAN-FILE-RECORD.
007300 01  XRP-TRAN-FILE-RECORD           PIC X(120).
007400
007500 FD  XRP-REPORT-FILE
007600     LABEL RECORDS ARE OMITTED
007700     DATA RECORD IS XRP-RPT-FILE-RECORD.
007800 01  XRP-RPT-FILE-RECORD            PIC X(120).
007900
008000*************************
008100 WORKING-STORAGE SECTION.
008200*************************
008300 01  FILLER                          PIC X(24)        VALUE
008400     "** PROGRAM XRPMAIN   **".
008500
008600* ------------------ PROGRAM WORKING STORAGE -------------------*
008700 COPY XRPCOMN.
008800
008900 01  WK-C-WORK-AREA.
009000     05  WK-C-RUN-COMPLETE-SW        PIC X(01)  VALUE "N".
009100         88  WK-C-RUN-IS-COMPLETE                VALUE "Y".
009200         88  WK-C-RUN-NOT-COMPLETE               VALUE "N".
009300     05  FILLER                      PIC X(10).
009400
009500 01  WK-C-LITERALS.
009600     05  WK-C-BYE-MESSAGE            PIC X(04)  VALUE "Bye!".
009700     05  WK-C-ACCEPTED-MSG           PIC X(30)  VALUE
009800         "PRICE UPDATE ACCEPTED       -".
009900     05  WK-C-REJECTED-MSG           PIC X(30)  VALUE
010000         "PRICE UPDATE REJECTED       -".
010100     05  WK-C-UNRECOGNIZED-MSG       PIC X(30)  VALUE
010200         "UNRECOGNIZED INPUT LINE     -".
010250     05  FILLER                      PIC X(10).
010400
010500* ---------------- EXCHANGE-RATE GRAPH STATE --------------------*
010600 COPY XRPGRPH.
010700
010800* --------------- WORKING COPY OF ONE TRANSACTION ---------------*
010900 COPY XRPTRAN.
011000
011100* --------------- WORKING COPY OF ONE BEST-PATH RESULT ----------*
011200 COPY XRPEXCU.
011300
011400* --------------- WORKING COPY OF ONE REPORT BLOCK --------------*
011500 COPY XRPRPT.
011600
011700 EJECT
011800*****************
011900 PROCEDURE DIVISION.
012000*****************
012100 MAIN-MODULE.
012200     PERFORM A000-INITIALIZATION-ROUTINE
012300        THRU A099-INITIALIZATION-ROUTINE-EX.
012400     PERFORM B000-PROCESS-ONE-TRANSACTION
012500        THRU B999-PROCESS-ONE-TRANSACTION-EX
012600        UNTIL WK-C-RUN-IS-COMPLETE.
012700     PERFORM Z000-END-PROGRAM-ROUTINE
012800        THRU Z999-END-PROGRAM-ROUTINE-EX.
012900     GOBACK.
013000
013100*---------------------------------------------------------------*
013200 A000-INITIALIZATION-ROUTINE.
013300*---------------------------------------------------------------*
013400     OPEN INPUT XRP-TRANSACTION-FILE.
013500     IF  NOT WK-C-SUCCESSFUL
013600         DISPLAY "XRPMAIN - OPEN FILE ERROR - XRP-TRANSACTION-FI"
013700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
013800         GO TO Y900-ABNORMAL-TERMINATION
013900     END-IF.
014000
014100     OPEN OUTPUT XRP-REPORT-FILE.
014200     IF  NOT WK-C-SUCCESSFUL
014300         DISPLAY "XRPMAIN - OPEN FILE ERROR - XRP-REPORT-FILE"
014400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
014500         GO TO Y900-ABNORMAL-TERMINATION
014600     END-IF.
014700
014800     MOVE ZERO TO XRP-GRPH-KEY-COUNT.
014900     MOVE "N"  TO WK-C-RUN-COMPLETE-SW.
015000
015100     IF  XRP-BANNER-SW
015200         PERFORM A050-PRINT-STARTUP-BANNER
015300            THRU A059-PRINT-STARTUP-BANNER-EX
015400     END-IF.
015500
015600     PERFORM B900-READ-NEXT-TRANSACTION
015700        THRU B909-READ-NEXT-TRANSACTION-EX.
015800 A099-INITIALIZATION-ROUTINE-EX.
015900     EXIT.
016000
016100 A050-PRINT-STARTUP-BANNER.
016200     DISPLAY "==================================================".
016300     DISPLAY "  XRPMAIN - CURRENCY EXCHANGE RATE RESOLVER".
016400     DISPLAY "  TREASURY SYSTEMS - RATE DESK SUPPORT".
016500     DISPLAY "==================================================".
016600     DISPLAY "READY".
016700 A059-PRINT-STARTUP-BANNER-EX.
016800     EXIT.
016900
017000*---------------------------------------------------------------*
017100* ONE PASS OF THE MAIN LOOP - THE CURRENT LINE (ALREADY READ     *
017200* AHEAD BY THE PRIOR PASS OR BY A000) IS CLASSIFIED AND ACTED    *
017300* ON, THEN THE NEXT LINE IS READ AHEAD FOR THE FOLLOWING PASS.   *
017400*---------------------------------------------------------------*
017500 B000-PROCESS-ONE-TRANSACTION.
017600     PERFORM C100-CLASSIFY-AND-DISPATCH
017700        THRU C199-CLASSIFY-AND-DISPATCH-EX.
017800     IF  WK-C-RUN-NOT-COMPLETE
017900         PERFORM B900-READ-NEXT-TRANSACTION
018000            THRU B909-READ-NEXT-TRANSACTION-EX
018100     END-IF.
018200 B999-PROCESS-ONE-TRANSACTION-EX.
018300     EXIT.
018400
018500 B900-READ-NEXT-TRANSACTION.
018600     READ XRP-TRANSACTION-FILE INTO XRP-TRAN-RECORD
018700         AT END
018800             SET WK-C-RUN-IS-COMPLETE TO TRUE
018900     END-READ.
019000 B909-READ-NEXT-TRANSACTION-EX.
019100     EXIT.
019200
019300*---------------------------------------------------------------*
019400* CLASSIFY THE CURRENT LINE AND DISPATCH IT TO THE RIGHT LEG -   *
019500* EXIT LINE, PRICE UPDATE, EXCHANGE RATE REQUEST, OR NEITHER.    *
019600*---------------------------------------------------------------*
019700 C100-CLASSIFY-AND-DISPATCH.
019800     CALL "XRPCLSS" USING XRP-TRAN-RECORD
019900                           XRP-TRAN-CLASS
020000                           XRP-TRAN-PRICE-UPDATE
020100                           XRP-TRAN-RATE-REQUEST.
020200     EVALUATE TRUE
020300         WHEN XRP-TRAN-IS-EXIT-LINE
020400             DISPLAY WK-C-BYE-MESSAGE
020500             SET WK-C-RUN-IS-COMPLETE TO TRUE
020600         WHEN XRP-TRAN-IS-PRICE-UPDATE
020700             PERFORM D100-HANDLE-PRICE-UPDATE
020800                THRU D199-HANDLE-PRICE-UPDATE-EX
020900         WHEN XRP-TRAN-IS-RATE-REQUEST
021000             PERFORM D200-HANDLE-RATE-REQUEST
021100                THRU D299-HANDLE-RATE-REQUEST-EX
021200         WHEN OTHER
021300             DISPLAY WK-C-UNRECOGNIZED-MSG " " XRP-TRAN-RECORD
021400     END-EVALUATE.
021500 C199-CLASSIFY-AND-DISPATCH-EX.
021600     EXIT.
021700
021800*---------------------------------------------------------------*
021900* A VALID PRICE UPDATE IS HANDED TO XRPUPDT TO ADD/REPLACE ITS   *
022000* TWO DIRECTED EDGES IN THE GRAPH.  AN INVALID ONE (FAILED THE   *
022100* ARBITRAGE-FACTOR CHECK IN XRPCLSS) CONTRIBUTES NOTHING.        *
022200*---------------------------------------------------------------*
022300 D100-HANDLE-PRICE-UPDATE.
022400     IF  XRP-TPU-IS-VALID
022500         CALL "XRPUPDT" USING XRP-GRPH-COMMON-AREA
022600                               XRP-TRAN-PRICE-UPDATE
022700         DISPLAY WK-C-ACCEPTED-MSG " " XRP-TPU-EXCHANGE " "
022800                 XRP-TPU-SRC-CURRENCY "/" XRP-TPU-DEST-CURRENCY
022900     ELSE
023000         DISPLAY WK-C-REJECTED-MSG " " XRP-TPU-EXCHANGE " "
023100                 XRP-TPU-SRC-CURRENCY "/" XRP-TPU-DEST-CURRENCY
023200     END-IF.
023300 D199-HANDLE-PRICE-UPDATE-EX.
023400     EXIT.
023500
023600*---------------------------------------------------------------*
023700* XRPBEST WORKS OUT THE ANSWER AGAINST THE GRAPH AS IT STANDS    *
023800* RIGHT NOW; XRPFMT RENDERS IT INTO XRP-RPT-BLOCK; THIS ROUTINE  *
023900* THEN JUST COPIES THAT BLOCK OUT TO THE REPORT FILE LINE BY     *
024000* LINE.                                                          *
024100*---------------------------------------------------------------*
024200 D200-HANDLE-RATE-REQUEST.
024300     CALL "XRPBEST" USING XRP-GRPH-COMMON-AREA
024400                           XRP-TRAN-RATE-REQUEST
024500                           XRP-PATH-TABLE
024600                           XRP-BEST-RESULT.
024700     CALL "XRPFMT"  USING XRP-TRAN-RATE-REQUEST
024800                           XRP-PATH-TABLE
024900                           XRP-BEST-RESULT
025000                           XRP-GRPH-COMMON-AREA
025100                           XRP-RPT-BLOCK.
025200     IF  XRP-RPT-BLOCK-COUNT > 0
025300         PERFORM E100-WRITE-ONE-REPORT-LINE
025400            THRU E199-WRITE-ONE-REPORT-LINE-EX
025500            VARYING XRP-RPT-BLOCK-IX FROM 1 BY 1
025600            UNTIL XRP-RPT-BLOCK-IX > XRP-RPT-BLOCK-COUNT
025700     END-IF.
025800 D299-HANDLE-RATE-REQUEST-EX.
025900     EXIT.
026000
026100 E100-WRITE-ONE-REPORT-LINE.
026200     MOVE XRP-RPT-BLOCK-LINE (XRP-RPT-BLOCK-IX)
026300          TO XRP-RPT-FILE-RECORD.
026400     WRITE XRP-RPT-FILE-RECORD.
026500     IF  NOT WK-C-SUCCESSFUL
026600         DISPLAY "XRPMAIN - WRITE ERROR - XRP-REPORT-FILE"
026700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
026800         GO TO Y900-ABNORMAL-TERMINATION
026900     END-IF.
027000 E199-WRITE-ONE-REPORT-LINE-EX.
027100     EXIT.
027200
027300 Y900-ABNORMAL-TERMINATION.
027400     PERFORM Z000-END-PROGRAM-ROUTINE
027500        THRU Z999-END-PROGRAM-ROUTINE-EX.
027600     GOBACK.
027700
027800*---------------------------------------------------------------*
027900 Z000-END-PROGRAM-ROUTINE.
028000*---------------------------------------------------------------*
028100     CLOSE XRP-TRANSACTION-FILE.
028200     IF  NOT WK-C-SUCCESSFUL
028300         DISPLAY "XRPMAIN - CLOSE FILE ERROR - XRP-TRANSACTION-F"
028400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
028500     END-IF.
028600     CLOSE XRP-REPORT-FILE.
028700     IF  NOT WK-C-SUCCESSFUL
028800         DISPLAY "XRPMAIN - CLOSE FILE ERROR - XRP-REPORT-FILE"
028900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
029000     END-IF.
029100 Z999-END-PROGRAM-ROUTINE-EX.
029200     EXIT.
029300
029400******************************************************************
029500*************** END OF PROGRAM SOURCE  XRPMAIN ******************
029600******************************************************************
