000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     XRPCLSS.
000500 AUTHOR.         R SNG.
000600 INSTALLATION.   TREASURY SYSTEMS - RATE DESK SUPPORT.
000700 DATE-WRITTEN.   11 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO CLASSIFY ONE LINE
001200*               OF THE RATE-FEED TRANSACTION FILE AS A PRICE
001300*               UPDATE, AN EXCHANGE RATE REQUEST, THE END-OF-
001400*               RUN LINE OR UNRECOGNIZED INPUT, TO SPLIT A
001500*               RECOGNIZED LINE INTO ITS FIELDS, AND (FOR A
001600*               PRICE UPDATE) TO RUN THE ARBITRAGE-FACTOR
001700*               VALIDITY CHECK BEFORE THE CALLER IS ALLOWED
001800*               TO STORE IT IN THE RATE GRAPH.
001900*
002000*================================================================
002100* HISTORY OF MODIFICATION:
002200*================================================================
002300* XRP001 RSNG04 11/03/1991 - INITIAL VERSION
002400* XRP006 RSNG04 30/08/1991 - RAISE TOKEN TABLE FROM 6 TO 7 SLOTS
002500*                            SO A 7TH TOKEN ON THE LINE IS SEEN
002600*                            AS OVERFLOW INSTEAD OF SILENTLY
002700*                            DROPPED
002800* XRP021 KHTAN2 14/12/1998 - Y2K READINESS REVIEW - TIMESTAMP
002900*                            TOKEN ALREADY CARRIES AN EXPLICIT
003000*                            4-DIGIT YEAR, NO CHANGE REQUIRED
003100* CRY1901 VNGYN5 09/04/2019 - CRYPTO DESK ONBOARDING - ADDED THE
003200*                            ARBITRAGE-FACTOR CHECK SO A ROUND-
003300*                            TRIP QUOTE CANNOT SELF-ARBITRAGE
003400* XRP2301 PYAP08 22/02/2023 - CR00558 - REJECT A PRICE UPDATE
003500*                            WHOSE FACTOR TOKEN OVERFLOWS THE
003600*                            9-DIGIT INTEGER PART INSTEAD OF
003700*                            LETTING IT WRAP SILENTLY
003800* XRP2401 PYAP08 06/03/2024 - ADD A RUNNING COUNT OF LINES SEEN
003900*                            THIS RUN FOR THE DEBUGGER, SAME AS
004000*                            XRPBEST'S CALL COUNTER
004100* XRP2403 PYAP08 22/04/2024 - A101 WAS ONLY TESTING THE FIRST 21
004200*                            BYTES OF TOKEN 1 AGAINST THE REQUEST
004300*                            LITERAL - A GARBLED FEED LINE WITH
004400*                            TRASH GLUED ONTO THE END OF THE
004500*                            LITERAL WAS COMING THROUGH AS A GOOD
004600*                            RATE REQUEST.  NOW REQUIRES THE REST
004700*                            OF THE 30-BYTE TOKEN TO BE BLANK
004800*----------------------------------------------------------------*
004900 EJECT
005000**********************
005100 ENVIRONMENT DIVISION.
005200**********************
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER.  IBM-AS400.
005500 OBJECT-COMPUTER.  IBM-AS400.
005600 SPECIAL-NAMES.
005700     CLASS XRP-DIGIT-CLASS   IS "0" THRU "9".
005800
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100
006200***************
006300 DATA DIVISION.
006400***************
006500 FILE SECTION.
006600
006700*************************
006800 WORKING-STORAGE SECTION.
006900*************************
007000 01  FILLER                          PIC X(24)        VALUE
007100     "** PROGRAM XRPCLSS   **".
007200
007300* LINE COUNTER - STATIC BETWEEN CALLS, HOLDS THE NUMBER OF FEED
007400* LINES THIS COPY OF XRPCLSS HAS CLASSIFIED SO FAR THIS RUN.
007500 77  WK-N-LINE-COUNT                 PIC 9(06)  COMP  VALUE ZERO.
007600
007700* ------------------ PROGRAM WORKING STORAGE -------------------*
007800 01  WK-C-WORK-AREA.
007900     05  WK-N-TOKEN-COUNT            PIC 9(02)  COMP
008000                                                  VALUE ZERO.
008100     05  WK-N-CX                     PIC 9(02)  COMP
008200                                                  VALUE ZERO.
008300     05  WK-C-OVERFLOW-SW            PIC X(01)  VALUE "N".
008400         88  WK-C-TOKEN-OVERFLOW                 VALUE "Y".
008500     05  WK-C-SCAN-DONE-SW           PIC X(01)  VALUE "N".
008600         88  WK-C-SCAN-IS-DONE                   VALUE "Y".
008700     05  WK-C-SCAN-BAD-SW            PIC X(01)  VALUE "N".
008800         88  WK-C-SCAN-FOUND-BAD                 VALUE "Y".
008900     05  WK-N-DOT-COUNT              PIC 9(01)  COMP
009000                                                  VALUE ZERO.
009100     05  FILLER                      PIC X(05).
009200
009300 01  WK-C-TOKEN-TABLE.
009400     05  WK-C-TOKEN OCCURS 7 TIMES
009500                    INDEXED BY WK-TOKEN-IX     PIC X(30).
009600
009700 01  WK-C-NUMTOK-WORK.
009800     05  WK-C-NUMTOK-INT-RAW         PIC X(09)
009900                                      JUSTIFIED RIGHT.
010000     05  WK-C-NUMTOK-FRC-RAW         PIC X(09).
010100 01  WK-C-NUMTOK-COMBINED REDEFINES WK-C-NUMTOK-WORK
010200                                      PIC 9(09)V9(09).
010300
010400 01  WK-C-PRODUCT-AREA.
010500     05  WK-C-PRODUCT                PIC S9(09)V9(09) COMP-3.
010600     05  WK-C-PRODUCT-SIZE-ERR-SW    PIC X(01)  VALUE "N".
010700         88  WK-C-PRODUCT-OVERFLOWED             VALUE "Y".
010800     05  FILLER                      PIC X(05).
010900
011000*-----------------------------------------------------------*
011100* TIMESTAMP TEMPLATE - REDEFINES OF ONE TOKEN SLOT USED ONLY *
011200* WHEN THAT SLOT IS BEING CHECKED AGAINST THE STRICT ISO-8601*
011300* OFFSET DATE-TIME PATTERN.  POSITIONAL, SO IT MUST OVERLAY  *
011400* WK-C-TOKEN(1), THE ONLY SLOT A TIMESTAMP CAN EVER LAND IN. *
011500*-----------------------------------------------------------*
011600 01  WK-C-TS-VIEW REDEFINES WK-C-TOKEN-TABLE.
011700     05  WK-C-TS-YEAR                PIC X(04).
011800     05  WK-C-TS-DASH1               PIC X(01).
011900     05  WK-C-TS-MONTH               PIC X(02).
012000     05  WK-C-TS-DASH2               PIC X(01).
012100     05  WK-C-TS-DAY                 PIC X(02).
012200     05  WK-C-TS-TEE                 PIC X(01).
012300     05  WK-C-TS-HOUR                PIC X(02).
012400     05  WK-C-TS-COLON1              PIC X(01).
012500     05  WK-C-TS-MINUTE              PIC X(02).
012600     05  WK-C-TS-COLON2              PIC X(01).
012700     05  WK-C-TS-SECOND              PIC X(02).
012800     05  WK-C-TS-SIGN                PIC X(01).
012900     05  WK-C-TS-OFFHOUR             PIC X(02).
013000     05  WK-C-TS-COLON3              PIC X(01).
013100     05  WK-C-TS-OFFMIN              PIC X(02).
013200     05  WK-C-TS-TAIL                PIC X(05).
013300     05  FILLER                      PIC X(180).
013400
013500 01  WK-C-LITERALS.
013600     05  WK-C-EXIT-UPPER             PIC X(01)  VALUE "X".
013700     05  WK-C-EXIT-LOWER             PIC X(01)  VALUE "x".
013800     05  WK-C-REQUEST-LITERAL        PIC X(21)  VALUE
013900         "EXCHANGE_RATE_REQUEST".
014000     05  FILLER                      PIC X(09).
014100
014200*****************
014300 LINKAGE SECTION.
014400*****************
014500 COPY XRPTRAN.
014600
014700 EJECT
014800******************************************************************
014900 PROCEDURE DIVISION USING XRP-TRAN-RECORD
015000                           XRP-TRAN-CLASS
015100                           XRP-TRAN-PRICE-UPDATE
015200                           XRP-TRAN-RATE-REQUEST.
015300******************************************************************
015400 MAIN-MODULE.
015500     ADD 1 TO WK-N-LINE-COUNT.
015600     PERFORM A000-INITIALIZE-WORK-AREAS
015700        THRU A099-INITIALIZE-WORK-AREAS-EX.
015800     PERFORM A100-CLASSIFY-LINE
015900        THRU A199-CLASSIFY-LINE-EX.
016000     EVALUATE TRUE
016100         WHEN XRP-TRAN-IS-PRICE-UPDATE
016200             PERFORM B100-PARSE-PRICE-UPDATE
016300                THRU B199-PARSE-PRICE-UPDATE-EX
016400             PERFORM C100-CHECK-ARBITRAGE-FACTOR
016500                THRU C199-CHECK-ARBITRAGE-FACTOR-EX
016600         WHEN XRP-TRAN-IS-RATE-REQUEST
016700             PERFORM B200-PARSE-RATE-REQUEST
016800                THRU B299-PARSE-RATE-REQUEST-EX
016900         WHEN OTHER
017000             CONTINUE
017100     END-EVALUATE.
017200     GOBACK.
017300
017400*---------------------------------------------------------------*
017500 A000-INITIALIZE-WORK-AREAS.
017600*---------------------------------------------------------------*
017700     MOVE SPACES  TO XRP-TRAN-CLASS.
017800     INITIALIZE      XRP-TRAN-PRICE-UPDATE
017900                      XRP-TRAN-RATE-REQUEST
018000                      WK-C-WORK-AREA
018100                      WK-C-TOKEN-TABLE.
018200 A099-INITIALIZE-WORK-AREAS-EX.
018300     EXIT.
018400
018500*---------------------------------------------------------------*
018600 A100-CLASSIFY-LINE.
018700*---------------------------------------------------------------*
018800     PERFORM A110-TOKENIZE-LINE
018900        THRU A119-TOKENIZE-LINE-EX.
019000     PERFORM A120-COUNT-TOKENS
019100        THRU A129-COUNT-TOKENS-EX.
019200
019300     IF  WK-N-TOKEN-COUNT = 1
019400           AND (WK-C-TOKEN(1) = WK-C-EXIT-UPPER
019500           OR   WK-C-TOKEN(1) = WK-C-EXIT-LOWER)
019600         SET XRP-TRAN-IS-EXIT-LINE TO TRUE
019700         GO TO A199-CLASSIFY-LINE-EX
019800     END-IF.
019900
020000     IF  WK-N-TOKEN-COUNT = 5
020100           AND NOT WK-C-TOKEN-OVERFLOW
020200           AND WK-C-TOKEN(1)(1:21) = WK-C-REQUEST-LITERAL          XRP2403
020300           AND WK-C-TOKEN(1)(22:9) = SPACES
020400         SET XRP-TRAN-IS-RATE-REQUEST TO TRUE
020500         GO TO A199-CLASSIFY-LINE-EX
020600     END-IF.
020700
020800     IF  WK-N-TOKEN-COUNT = 6
020900           AND NOT WK-C-TOKEN-OVERFLOW
021000         PERFORM A151-CHECK-TIMESTAMP-TOKEN
021100            THRU A159-CHECK-TIMESTAMP-TOKEN-EX
021200         IF  NOT WK-C-SCAN-FOUND-BAD
021300             MOVE 5 TO WK-N-CX
021400             PERFORM A152-CHECK-NUMERIC-TOKEN
021500                THRU A158-CHECK-NUMERIC-TOKEN-EX
021600         END-IF
021700         IF  NOT WK-C-SCAN-FOUND-BAD
021800             MOVE 6 TO WK-N-CX
021900             PERFORM A152-CHECK-NUMERIC-TOKEN
022000                THRU A158-CHECK-NUMERIC-TOKEN-EX
022100         END-IF
022200         IF  NOT WK-C-SCAN-FOUND-BAD
022300             SET XRP-TRAN-IS-PRICE-UPDATE TO TRUE
022400             GO TO A199-CLASSIFY-LINE-EX
022500         END-IF
022600     END-IF.
022700
022800     SET XRP-TRAN-IS-UNRECOGNIZED TO TRUE.
022900
023000 A199-CLASSIFY-LINE-EX.
023100     EXIT.
023200
023300*---------------------------------------------------------------*
023400* SPLIT THE RAW LINE INTO UP TO 7 SPACE-DELIMITED TOKENS.  IF   *
023500* AN 8TH TOKEN EXISTS UNSTRING SETS THE OVERFLOW CONDITION,    *
023600* WHICH THIS ROUTINE TURNS INTO WK-C-TOKEN-OVERFLOW SO NEITHER *
023700* GRAMMAR CAN EVER MATCH A LINE WITH TOO MANY TOKENS.          *
023800*---------------------------------------------------------------*
023900 A110-TOKENIZE-LINE.
024000     UNSTRING XRP-TRAN-RECORD DELIMITED BY ALL SPACE
024100         INTO WK-C-TOKEN(1) WK-C-TOKEN(2) WK-C-TOKEN(3)
024200              WK-C-TOKEN(4) WK-C-TOKEN(5) WK-C-TOKEN(6)
024300              WK-C-TOKEN(7)
024400         ON OVERFLOW
024500             SET WK-C-TOKEN-OVERFLOW TO TRUE
024600     END-UNSTRING.
024700 A119-TOKENIZE-LINE-EX.
024800     EXIT.
024900
025000*---------------------------------------------------------------*
025100* TOKENS ARE CONTIGUOUS FROM SLOT 1 (NO EMBEDDED BLANK TOKEN IS *
025200* EVER PRODUCED BY "DELIMITED BY ALL SPACE") SO THE FIRST EMPTY*
025300* SLOT MARKS THE TOKEN COUNT.                                  *
025400*---------------------------------------------------------------*
025500 A120-COUNT-TOKENS.
025600     MOVE ZERO TO WK-N-TOKEN-COUNT.
025700     SET WK-TOKEN-IX TO 1.
025800     PERFORM A125-COUNT-ONE-TOKEN
025900        THRU A125-COUNT-ONE-TOKEN-EX
026000        VARYING WK-TOKEN-IX FROM 1 BY 1
026100        UNTIL WK-TOKEN-IX > 7
026200           OR WK-C-TOKEN(WK-TOKEN-IX) = SPACES.
026300 A129-COUNT-TOKENS-EX.
026400     EXIT.
026500
026600 A125-COUNT-ONE-TOKEN.
026700     IF  WK-C-TOKEN(WK-TOKEN-IX) NOT = SPACES
026800         ADD 1 TO WK-N-TOKEN-COUNT
026900     END-IF.
027000 A125-COUNT-ONE-TOKEN-EX.
027100     EXIT.
027200
027300*---------------------------------------------------------------*
027400* STRICT ISO-8601 OFFSET DATE-TIME CHECK AGAINST TOKEN 1.       *
027500* FEED VENDOR CONFIRMED XRP-TS-DAY RUNS "00" THROUGH "29"       *
027600* (FIRST DIGIT 0-2, SECOND DIGIT ANY) - NOT A CALENDAR CHECK.   *
027700* SEE TICKET XRP-014.                                            *
027800*---------------------------------------------------------------*
027900 A151-CHECK-TIMESTAMP-TOKEN.
028000     MOVE "N" TO WK-C-SCAN-BAD-SW.
028100     IF  WK-C-TOKEN(1)(26:5) NOT = SPACES
028200         SET WK-C-SCAN-FOUND-BAD TO TRUE
028300         GO TO A159-CHECK-TIMESTAMP-TOKEN-EX
028400     END-IF.
028500     IF  NOT (WK-C-TS-YEAR   IS NUMERIC)
028600           OR NOT (WK-C-TS-MONTH  IS NUMERIC)
028700           OR NOT (WK-C-TS-DAY    IS NUMERIC)
028800           OR NOT (WK-C-TS-HOUR   IS NUMERIC)
028900           OR NOT (WK-C-TS-MINUTE IS NUMERIC)
029000           OR NOT (WK-C-TS-SECOND IS NUMERIC)
029100           OR NOT (WK-C-TS-OFFHOUR IS NUMERIC)
029200           OR NOT (WK-C-TS-OFFMIN  IS NUMERIC)
029300         SET WK-C-SCAN-FOUND-BAD TO TRUE
029400         GO TO A159-CHECK-TIMESTAMP-TOKEN-EX
029500     END-IF.
029600     IF  WK-C-TS-DASH1  NOT = "-"
029700           OR WK-C-TS-DASH2  NOT = "-"
029800           OR WK-C-TS-TEE    NOT = "T"
029900           OR WK-C-TS-COLON1 NOT = ":"
030000           OR WK-C-TS-COLON2 NOT = ":"
030100           OR WK-C-TS-COLON3 NOT = ":"
030200           OR (WK-C-TS-SIGN NOT = "+" AND WK-C-TS-SIGN NOT = "-")
030300         SET WK-C-SCAN-FOUND-BAD TO TRUE
030400         GO TO A159-CHECK-TIMESTAMP-TOKEN-EX
030500     END-IF.
030600     IF  WK-C-TS-MONTH   < "01" OR WK-C-TS-MONTH   > "12"
030700           OR WK-C-TS-DAY     > "29"
030800           OR WK-C-TS-HOUR    > "23"
030900           OR WK-C-TS-MINUTE  > "59"
031000           OR WK-C-TS-SECOND  > "59"
031100           OR WK-C-TS-OFFHOUR > "23"
031200           OR WK-C-TS-OFFMIN  > "59"
031300         SET WK-C-SCAN-FOUND-BAD TO TRUE
031400     END-IF.
031500 A159-CHECK-TIMESTAMP-TOKEN-EX.
031600     EXIT.
031700
031800*---------------------------------------------------------------*
031900* TOKEN 5 (FORWARD FACTOR) OR TOKEN 6 (BACKWARD FACTOR) MUST BE *
032000* AN UNSIGNED INTEGER OR UNSIGNED DECIMAL - DIGITS, AT MOST ONE *
032100* DECIMAL POINT, NO SIGN.  WK-N-CX SELECTS WHICH TOKEN.         *
032200*---------------------------------------------------------------*
032300 A152-CHECK-NUMERIC-TOKEN.
032400     MOVE "N" TO WK-C-SCAN-DONE-SW.
032500     MOVE ZERO TO WK-N-DOT-COUNT.
032600     IF  WK-C-TOKEN(WK-N-CX) = SPACES
032700         SET WK-C-SCAN-FOUND-BAD TO TRUE
032800         GO TO A158-CHECK-NUMERIC-TOKEN-EX
032900     END-IF.
033000     SET WK-TOKEN-IX TO 1.
033100     PERFORM A155-CHECK-ONE-DIGIT
033200        THRU A155-CHECK-ONE-DIGIT-EX
033300        VARYING WK-TOKEN-IX FROM 1 BY 1
033400        UNTIL WK-TOKEN-IX > 30
033500           OR WK-C-SCAN-IS-DONE
033600           OR WK-C-SCAN-FOUND-BAD.
033700     IF  WK-N-DOT-COUNT > 1
033800         SET WK-C-SCAN-FOUND-BAD TO TRUE
033900     END-IF.
034000 A158-CHECK-NUMERIC-TOKEN-EX.
034100     EXIT.
034200
034300 A155-CHECK-ONE-DIGIT.
034400     IF  WK-C-TOKEN(WK-N-CX)(WK-TOKEN-IX:1) = SPACE
034500         SET WK-C-SCAN-IS-DONE TO TRUE
034600     ELSE
034700         IF  WK-C-TOKEN(WK-N-CX)(WK-TOKEN-IX:1) = "."
034800             ADD 1 TO WK-N-DOT-COUNT
034900         ELSE
035000             IF  WK-C-TOKEN(WK-N-CX)(WK-TOKEN-IX:1)
035100                                        IS NOT XRP-DIGIT-CLASS
035200                 SET WK-C-SCAN-FOUND-BAD TO TRUE
035300             END-IF
035400         END-IF
035500     END-IF.
035600 A155-CHECK-ONE-DIGIT-EX.
035700     EXIT.
035800
035900*---------------------------------------------------------------*
036000 B100-PARSE-PRICE-UPDATE.
036100*---------------------------------------------------------------*
036200     MOVE WK-C-TOKEN(1)                 TO XRP-TPU-TIMESTAMP.
036300     MOVE WK-C-TOKEN(2)(1:20)            TO XRP-TPU-EXCHANGE.
036400     MOVE WK-C-TOKEN(3)(1:10)            TO XRP-TPU-SRC-CURRENCY.
036500     MOVE WK-C-TOKEN(4)(1:10)           TO XRP-TPU-DEST-CURRENCY.
036600
036700     MOVE 5 TO WK-N-CX.
036800     PERFORM D100-CONVERT-NUMERIC-TOKEN
036900        THRU D199-CONVERT-NUMERIC-TOKEN-EX.
037000     MOVE WK-C-NUMTOK-COMBINED          TO XRP-TPU-FORWARD-FACTOR.
037100
037200     MOVE 6 TO WK-N-CX.
037300     PERFORM D100-CONVERT-NUMERIC-TOKEN
037400        THRU D199-CONVERT-NUMERIC-TOKEN-EX.
037500     MOVE WK-C-NUMTOK-COMBINED       TO XRP-TPU-BACKWARD-FACTOR.
037600 B199-PARSE-PRICE-UPDATE-EX.
037700     EXIT.
037800
037900*---------------------------------------------------------------*
038000 B200-PARSE-RATE-REQUEST.
038100*---------------------------------------------------------------*
038200     MOVE WK-C-TOKEN(2)(1:20)           TO XRP-TRQ-SRC-EXCHANGE.
038300     MOVE WK-C-TOKEN(3)(1:10)           TO XRP-TRQ-SRC-CURRENCY.
038400     MOVE WK-C-TOKEN(4)(1:20)           TO XRP-TRQ-DEST-EXCHANGE.
038500     MOVE WK-C-TOKEN(5)(1:10)           TO XRP-TRQ-DEST-CURRENCY.
038600 B299-PARSE-RATE-REQUEST-EX.
038700     EXIT.
038800
038900*---------------------------------------------------------------*
039000* CONVERT A LEFT-JUSTIFIED DIGIT[.DIGIT] TOKEN INTO A PACKED    *
039100* 9(09)V9(09) VALUE - INTEGER PART RIGHT-JUSTIFIED AND ZERO-    *
039200* FILLED ON THE LEFT, FRACTION PART ZERO-FILLED ON THE RIGHT.   *
039300* A FRACTION LONGER THAN 9 DIGITS IS TRUNCATED BY THE RECEIVING *
039400* FIELD WIDTH ITSELF, NOT ROUNDED - WE DROP THE EXCESS RATHER   *
039500* THAN PAY FOR A ROUNDING ROUTINE NOBODY HAS EVER ASKED FOR.    *
039600*---------------------------------------------------------------*
039700 D100-CONVERT-NUMERIC-TOKEN.
039800     MOVE SPACES TO WK-C-NUMTOK-INT-RAW WK-C-NUMTOK-FRC-RAW.
039900     UNSTRING WK-C-TOKEN(WK-N-CX) DELIMITED BY "."
040000         INTO WK-C-NUMTOK-INT-RAW WK-C-NUMTOK-FRC-RAW
040100     END-UNSTRING.
040200     INSPECT WK-C-NUMTOK-INT-RAW
040300             REPLACING LEADING SPACE BY ZERO.
040400     INSPECT WK-C-NUMTOK-FRC-RAW
040500             REPLACING ALL SPACE BY ZERO.
040600 D199-CONVERT-NUMERIC-TOKEN-EX.
040700     EXIT.
040800
040900*---------------------------------------------------------------*
041000* ARBITRAGE-FACTOR VALIDITY CHECK - REJECT A PRICE UPDATE WHOSE *
041100* FORWARD AND BACKWARD FACTORS MULTIPLY TO MORE THAN 1, SINCE   *
041200* ON ITS OWN THAT IS A RISK-FREE ARBITRAGE LOOP.  AN OVERFLOW   *
041300* OF THE 9-DIGIT INTEGER PART OF THE PRODUCT IS TREATED THE     *
041400* SAME AS A PRODUCT GREATER THAN 1 - IT CERTAINLY IS ONE.       *
041500*---------------------------------------------------------------*
041600 C100-CHECK-ARBITRAGE-FACTOR.
041700     MOVE "N" TO WK-C-PRODUCT-SIZE-ERR-SW.
041800     COMPUTE WK-C-PRODUCT =
041900         XRP-TPU-FORWARD-FACTOR * XRP-TPU-BACKWARD-FACTOR
042000         ON SIZE ERROR
042100             SET WK-C-PRODUCT-OVERFLOWED TO TRUE
042200     END-COMPUTE.
042300     IF  WK-C-PRODUCT-OVERFLOWED
042400           OR WK-C-PRODUCT > 1
042500         MOVE "N" TO XRP-TPU-VALID-SW
042600     ELSE
042700         MOVE "Y" TO XRP-TPU-VALID-SW
042800     END-IF.
042900 C199-CHECK-ARBITRAGE-FACTOR-EX.
043000     EXIT.
043100
043200******************************************************************
043300*************** END OF PROGRAM SOURCE  XRPCLSS ******************
043400******************************************************************
