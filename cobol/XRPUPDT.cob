000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     XRPUPDT.
000500 AUTHOR.         R SNG.
000600 INSTALLATION.   TREASURY SYSTEMS - RATE DESK SUPPORT.
000700 DATE-WRITTEN.   16 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE THAT STORES ONE PRICE
001200*               UPDATE'S FORWARD AND BACKWARD RATES INTO THE
001300*               RUN'S EXCHANGE-RATE GRAPH, ADDING ANY (EXCHANGE,
001400*               CURRENCY) KEY NEVER SEEN BEFORE THIS RUN, AND
001500*               SYNTHESIZING THE RATE-1 TRANSFER EDGES A NEWLY
001600*               ADDED KEY PICKS UP AGAINST EVERY OTHER EXCHANGE
001700*               ALREADY QUOTING THE SAME CURRENCY.
001800*
001900*================================================================
002000* HISTORY OF MODIFICATION:
002100*================================================================
002200* XRP001 RSNG04 16/03/1991 - INITIAL VERSION
002300* XRP006 RSNG04 30/08/1991 - RAISE KEY SLOTS FROM 12 TO 24,
002400*                            DISPLAY A WARNING AND DROP THE
002500*                            UPDATE INSTEAD OF ABENDING IF THE
002600*                            TABLE IS EVER FULL
002700* XRP015 TWLIM7 21/02/1994 - STORE THE FRESHNESS STAMP AND EDGE
002800*                            RATE IN XRP-GRPH-COMMON-AREA RATHER
002900*                            THAN A PRIVATE TABLE INSIDE THIS
003000*                            PROGRAM, SO XRPBEST CAN SEE IT
003100* XRP021 KHTAN2 14/12/1998 - Y2K READINESS REVIEW - FRESHNESS
003200*                            COMPARE IS A PLAIN ALPHANUMERIC
003300*                            COMPARE OF THE EXPLICIT 4-DIGIT-YEAR
003400*                            STAMP, NO CHANGE REQUIRED
003500* CRY1901 VNGYN5 09/04/2019 - CRYPTO DESK ONBOARDING - AN UPDATE
003600*                            THAT FAILED THE ARBITRAGE CHECK IN
003700*                            XRPCLSS MUST NOT REACH THE GRAPH AT
003800*                            ALL - ADDED THE VALID-SWITCH TEST AT
003900*                            THE TOP OF B100
004000* XRP2401 PYAP08 06/03/2024 - ADD A RUNNING COUNT OF UPDATES
004100*                            STORED THIS RUN FOR THE DEBUGGER,
004200*                            SAME AS XRPBEST'S CALL COUNTER
004300* XRP2402 PYAP08 22/04/2024 - B150 WAS TREATING A TIE ON THE
004400*                            TIMESTAMP AS "NEWER" AND OVERWRITING
004500*                            A GOOD RATE WITH A DUPLICATE FEED
004600*                            RECORD - RATE DESK CAUGHT THIS ON A
004700*                            REPLAY OF A STUCK FEED.  TIES NOW
004800*                            KEEP WHAT IS ALREADY ON FILE
004900*----------------------------------------------------------------*
005000 EJECT
005100**********************
005200 ENVIRONMENT DIVISION.
005300**********************
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER.  IBM-AS400.
005600 OBJECT-COMPUTER.  IBM-AS400.
005700 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
005800        I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
005900
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200
006300***************
006400 DATA DIVISION.
006500***************
006600 FILE SECTION.
006700
006800*************************
006900 WORKING-STORAGE SECTION.
007000*************************
007100 01  FILLER                          PIC X(24)        VALUE
007200     "** PROGRAM XRPUPDT   **".
007300
007400* UPDATE COUNTER - STATIC BETWEEN CALLS, HOLDS THE NUMBER OF
007500* PRICE UPDATES THIS COPY OF XRPUPDT HAS STORED SO FAR THIS RUN.
007600 77  WK-N-UPDATE-COUNT               PIC 9(06)  COMP  VALUE ZERO.
007700
007800* ------------------ PROGRAM WORKING STORAGE -------------------*
007900 01  WK-C-WORK-AREA.
008000     05  WK-N-SRC-IX                 PIC 9(02)  COMP
008100                                                  VALUE ZERO.
008200     05  WK-N-DST-IX                 PIC 9(02)  COMP
008300                                                  VALUE ZERO.
008400     05  WK-N-NEW-KEY-IX             PIC 9(02)  COMP
008500                                                  VALUE ZERO.
008600     05  WK-N-SCAN-IX                PIC 9(02)  COMP
008700                                                  VALUE ZERO.
008800     05  WK-N-FOUND-IX               PIC 9(02)  COMP
008900                                                  VALUE ZERO.
009000     05  WK-N-EDGE-ROW-IX            PIC 9(02)  COMP
009100                                                  VALUE ZERO.
009200     05  WK-N-EDGE-COL-IX            PIC 9(02)  COMP
009300                                                  VALUE ZERO.
009400     05  WK-C-EDGE-NEW-RATE          PIC S9(09)V9(09) COMP-3.
009500     05  WK-C-NEW-KEY-SW             PIC X(01)  VALUE "N".
009600         88  WK-C-KEY-IS-NEW                     VALUE "Y".
009700     05  WK-C-TABLE-FULL-SW          PIC X(01)  VALUE "N".
009800         88  WK-C-TABLE-IS-FULL                  VALUE "Y".
009900     05  FILLER                      PIC X(05).
010000
010100 01  WK-C-SEEK-KEY-GROUP.
010200     05  WK-C-SEEK-EXCHANGE          PIC X(20).
010300     05  WK-C-SEEK-CURRENCY          PIC X(10).
010400     05  FILLER                      PIC X(05).
010500 01  WK-C-SEEK-KEY-FLAT REDEFINES WK-C-SEEK-KEY-GROUP
010600                                      PIC X(30).
010700*                                    FLAT VIEW USED WHEN THE
010800*                                    WHOLE KEY IS DISPLAYED ON A
010900*                                    TABLE-FULL WARNING.
011000
011100 01  WK-C-DIAG-COUNT-AREA.
011200     05  WK-N-DIAG-COUNT             PIC 9(02)  DISPLAY
011300                                                  VALUE ZERO.
011400     05  FILLER                      PIC X(05).
011500 01  WK-C-DIAG-COUNT-EDIT REDEFINES WK-C-DIAG-COUNT-AREA
011600                                      PIC Z9.
011700
011800 01  WK-C-CONSTANT-RATE-1            PIC S9(09)V9(09) COMP-3
011900                                                  VALUE 1.
012000 01  WK-N-MAX-KEYS                   PIC 9(02)  COMP
012100                                                  VALUE 24.
012200
012300*****************
012400 LINKAGE SECTION.
012500*****************
012600 COPY XRPGRPH.
012700 COPY XRPTRAN.
012800
012900 EJECT
013000******************************************************************
013100 PROCEDURE DIVISION USING XRP-GRPH-COMMON-AREA
013200                           XRP-TRAN-PRICE-UPDATE.
013300******************************************************************
013400 MAIN-MODULE.
013500     ADD 1 TO WK-N-UPDATE-COUNT.
013600     PERFORM B100-STORE-ONE-EDGE
013700        THRU B199-STORE-ONE-EDGE-EX.
013800     GOBACK.
013900
014000*---------------------------------------------------------------*
014100* A PRICE UPDATE THAT FAILED THE ARBITRAGE-FACTOR CHECK IN       *
014200* XRPCLSS NEVER TOUCHES THE GRAPH.  OTHERWISE RESOLVE BOTH ENDS  *
014300* OF THE EDGE (ADDING EITHER KEY IF NEVER SEEN BEFORE), THEN     *
014400* STORE THE FORWARD AND BACKWARD RATES SUBJECT TO THE FRESHNESS  *
014500* RULE.                                                          *
014600*---------------------------------------------------------------*
014700 B100-STORE-ONE-EDGE.
014800     IF  NOT XRP-TPU-IS-VALID
014900         GO TO B199-STORE-ONE-EDGE-EX
015000     END-IF.
015100
015200     MOVE XRP-TPU-EXCHANGE     TO WK-C-SEEK-EXCHANGE.
015300     MOVE XRP-TPU-SRC-CURRENCY TO WK-C-SEEK-CURRENCY.
015400     PERFORM D100-FIND-OR-ADD-KEY
015500        THRU D199-FIND-OR-ADD-KEY-EX.
015600     IF  WK-C-TABLE-IS-FULL
015700         GO TO B199-STORE-ONE-EDGE-EX
015800     END-IF.
015900     MOVE WK-N-FOUND-IX TO WK-N-SRC-IX.
016000     IF  WK-C-KEY-IS-NEW
016100         MOVE WK-N-FOUND-IX TO WK-N-NEW-KEY-IX
016200         PERFORM C100-SYNTHESIZE-TRANSFERS
016300            THRU C199-SYNTHESIZE-TRANSFERS-EX
016400     END-IF.
016500
016600     MOVE XRP-TPU-EXCHANGE      TO WK-C-SEEK-EXCHANGE.
016700     MOVE XRP-TPU-DEST-CURRENCY TO WK-C-SEEK-CURRENCY.
016800     PERFORM D100-FIND-OR-ADD-KEY
016900        THRU D199-FIND-OR-ADD-KEY-EX.
017000     IF  WK-C-TABLE-IS-FULL
017100         GO TO B199-STORE-ONE-EDGE-EX
017200     END-IF.
017300     MOVE WK-N-FOUND-IX TO WK-N-DST-IX.
017400     IF  WK-C-KEY-IS-NEW
017500         MOVE WK-N-FOUND-IX TO WK-N-NEW-KEY-IX
017600         PERFORM C100-SYNTHESIZE-TRANSFERS
017700            THRU C199-SYNTHESIZE-TRANSFERS-EX
017800     END-IF.
017900
018000     MOVE WK-N-SRC-IX             TO WK-N-EDGE-ROW-IX.
018100     MOVE WK-N-DST-IX             TO WK-N-EDGE-COL-IX.
018200     MOVE XRP-TPU-FORWARD-FACTOR  TO WK-C-EDGE-NEW-RATE.
018300     PERFORM B150-STORE-ONE-DIRECTED-EDGE
018400        THRU B159-STORE-ONE-DIRECTED-EDGE-EX.
018500
018600     MOVE WK-N-DST-IX             TO WK-N-EDGE-ROW-IX.
018700     MOVE WK-N-SRC-IX             TO WK-N-EDGE-COL-IX.
018800     MOVE XRP-TPU-BACKWARD-FACTOR TO WK-C-EDGE-NEW-RATE.
018900     PERFORM B150-STORE-ONE-DIRECTED-EDGE
019000        THRU B159-STORE-ONE-DIRECTED-EDGE-EX.
019100
019200 B199-STORE-ONE-EDGE-EX.
019300     EXIT.
019400
019500*---------------------------------------------------------------*
019600* FRESHNESS / LAST-WRITER-WINS RULE - A NEW RATE REPLACES AN     *
019700* EXISTING ONE ONLY WHEN THE EDGE HAS NEVER BEEN STORED BEFORE   *
019800* OR THE INCOMING TIMESTAMP IS STRICTLY LATER THAN THE STAMP     *
019900* THAT IS ALREADY THERE.  A TIE ON THE STAMP KEEPS THE RATE      *
020000* ALREADY ON FILE.  A PLAIN ALPHANUMERIC COMPARE OF THE FIXED-   *
020100* WIDTH, FIXED-OFFSET ISO-8601 STAMP SORTS THE SAME AS A TRUE    *
020200* CHRONOLOGICAL COMPARE FOR THIS FEED.                           *
020300*---------------------------------------------------------------*
020400 B150-STORE-ONE-DIRECTED-EDGE.
020500     SET XRP-EDGE-ROW-IX TO WK-N-EDGE-ROW-IX.
020600     SET XRP-EDGE-COL-IX TO WK-N-EDGE-COL-IX.
020700     IF  XRP-GRPH-EDGE-ABSENT (XRP-EDGE-ROW-IX XRP-EDGE-COL-IX)
020800           OR XRP-TPU-TIMESTAMP >                                 XRP2402
020900              XRP-GRPH-EDGE-STAMP (XRP-EDGE-ROW-IX
021000                                    XRP-EDGE-COL-IX)
021100         MOVE WK-C-EDGE-NEW-RATE   TO
021200              XRP-GRPH-EDGE-RATE (XRP-EDGE-ROW-IX
021300                                   XRP-EDGE-COL-IX)
021400         MOVE XRP-TPU-TIMESTAMP    TO
021500              XRP-GRPH-EDGE-STAMP (XRP-EDGE-ROW-IX
021600                                    XRP-EDGE-COL-IX)
021700         SET XRP-GRPH-EDGE-EXISTS (XRP-EDGE-ROW-IX
021800                                    XRP-EDGE-COL-IX) TO TRUE
021900     END-IF.
022000 B159-STORE-ONE-DIRECTED-EDGE-EX.
022100     EXIT.
022200
022300*---------------------------------------------------------------*
022400* A KEY THAT HAS JUST BECOME KNOWN PICKS UP A RATE-1 TRANSFER    *
022500* EDGE, BOTH WAYS, AGAINST EVERY OTHER KEY ALREADY KNOWN THAT    *
022600* QUOTES THE SAME CURRENCY ON A DIFFERENT EXCHANGE.  A GENUINE   *
022700* PRICE UPDATE CAN NEVER TARGET SUCH A PAIR (ITS TWO LEGS ALWAYS *
022800* SHARE ONE EXCHANGE) SO THESE EDGES ARE SET ONCE AND NEVER      *
022900* REVISITED BY THE FRESHNESS RULE.                               *
023000*---------------------------------------------------------------*
023100 C100-SYNTHESIZE-TRANSFERS.
023200     IF  XRP-GRPH-KEY-COUNT > 1
023300         PERFORM D150-SCAN-FOR-SAME-CURRENCY
023400            THRU D159-SCAN-FOR-SAME-CURRENCY-EX
023500            VARYING WK-N-SCAN-IX FROM 1 BY 1
023600            UNTIL WK-N-SCAN-IX > XRP-GRPH-KEY-COUNT
023700     END-IF.
023800 C199-SYNTHESIZE-TRANSFERS-EX.
023900     EXIT.
024000
024100 D150-SCAN-FOR-SAME-CURRENCY.
024200     IF  WK-N-SCAN-IX NOT = WK-N-NEW-KEY-IX
024300         SET XRP-KEY-IX     TO WK-N-NEW-KEY-IX
024400         IF  XRP-GRPH-KEY-CURRENCY (WK-N-SCAN-IX)
024500                 = XRP-GRPH-KEY-CURRENCY (XRP-KEY-IX)
024600               AND XRP-GRPH-KEY-EXCHANGE (WK-N-SCAN-IX)
024700                 NOT = XRP-GRPH-KEY-EXCHANGE (XRP-KEY-IX)
024800             MOVE WK-N-NEW-KEY-IX TO WK-N-EDGE-ROW-IX
024900             MOVE WK-N-SCAN-IX    TO WK-N-EDGE-COL-IX
025000             MOVE WK-C-CONSTANT-RATE-1 TO WK-C-EDGE-NEW-RATE
025100             PERFORM B150-STORE-ONE-DIRECTED-EDGE
025200                THRU B159-STORE-ONE-DIRECTED-EDGE-EX
025300             MOVE WK-N-SCAN-IX    TO WK-N-EDGE-ROW-IX
025400             MOVE WK-N-NEW-KEY-IX TO WK-N-EDGE-COL-IX
025500             MOVE WK-C-CONSTANT-RATE-1 TO WK-C-EDGE-NEW-RATE
025600             PERFORM B150-STORE-ONE-DIRECTED-EDGE
025700                THRU B159-STORE-ONE-DIRECTED-EDGE-EX
025800         END-IF
025900     END-IF.
026000 D159-SCAN-FOR-SAME-CURRENCY-EX.
026100     EXIT.
026200
026300*---------------------------------------------------------------*
026400* LOOK UP WK-C-SEEK-EXCHANGE/WK-C-SEEK-CURRENCY IN THE KNOWN-KEY *
026500* TABLE, ADDING A NEW ENTRY WHEN IT IS NOT ALREADY THERE.  SETS  *
026600* WK-N-FOUND-IX AND WK-C-NEW-KEY-SW FOR THE CALLING PARAGRAPH.   *
026700* WK-C-TABLE-IS-FULL COMES ON IF THE PAIR IS NEW BUT THE TABLE   *
026800* HAS NO ROOM LEFT - THE UPDATE IS THEN DROPPED, NOT ABENDED.    *
026900*---------------------------------------------------------------*
027000 D100-FIND-OR-ADD-KEY.
027100     MOVE "N" TO WK-C-NEW-KEY-SW.
027200     MOVE "N" TO WK-C-TABLE-FULL-SW.
027300     MOVE ZERO TO WK-N-FOUND-IX.
027400     IF  XRP-GRPH-KEY-COUNT > 0
027500         PERFORM D110-SEARCH-ONE-KEY
027600            THRU D119-SEARCH-ONE-KEY-EX
027700            VARYING XRP-KEY-IX FROM 1 BY 1
027800            UNTIL XRP-KEY-IX > XRP-GRPH-KEY-COUNT
027900               OR WK-N-FOUND-IX NOT = ZERO
028000     END-IF.
028100     IF  WK-N-FOUND-IX = ZERO
028200         IF  XRP-GRPH-KEY-COUNT < WK-N-MAX-KEYS
028300             ADD 1 TO XRP-GRPH-KEY-COUNT
028400             SET XRP-KEY-IX TO XRP-GRPH-KEY-COUNT
028500             MOVE WK-C-SEEK-EXCHANGE TO
028600                  XRP-GRPH-KEY-EXCHANGE (XRP-KEY-IX)
028700             MOVE WK-C-SEEK-CURRENCY TO
028800                  XRP-GRPH-KEY-CURRENCY (XRP-KEY-IX)
028900             MOVE XRP-GRPH-KEY-COUNT TO WK-N-FOUND-IX
029000             SET WK-C-KEY-IS-NEW TO TRUE
029100         ELSE
029200             SET WK-C-TABLE-IS-FULL TO TRUE
029300             MOVE XRP-GRPH-KEY-COUNT TO WK-N-DIAG-COUNT
029400             DISPLAY "XRPUPDT - KEY TABLE FULL AT "
029500                     WK-C-DIAG-COUNT-EDIT " KEYS - DROPPING "
029600             DISPLAY "XRPUPDT - KEY " WK-C-SEEK-KEY-FLAT
029700         END-IF
029800     END-IF.
029900 D199-FIND-OR-ADD-KEY-EX.
030000     EXIT.
030100
030200 D110-SEARCH-ONE-KEY.
030300     IF  XRP-GRPH-KEY-EXCHANGE (XRP-KEY-IX) = WK-C-SEEK-EXCHANGE
030400           AND XRP-GRPH-KEY-CURRENCY (XRP-KEY-IX)
030500               = WK-C-SEEK-CURRENCY
030600         SET WK-N-FOUND-IX TO XRP-KEY-IX
030700     END-IF.
030800 D119-SEARCH-ONE-KEY-EX.
030900     EXIT.
031000
031100******************************************************************
031200*************** END OF PROGRAM SOURCE  XRPUPDT ******************
031300******************************************************************
