000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     XRPFMT.
000500 AUTHOR.         R SNG.
000600 INSTALLATION.   TREASURY SYSTEMS - RATE DESK SUPPORT.
000700 DATE-WRITTEN.   09 SEP 1991.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS ROUTINE OBTAINS THE ANSWER XRPBEST WORKED
001200*               OUT FOR ONE EXCHANGE RATE REQUEST AND RENDERS IT
001300*               INTO THE BEST_RATES_BEGIN / ... / BEST_RATES_END
001400*               WIRE FORMAT DEFINED IN XRPRPT.cpybk.  IT DOES NOT
001500*               WRITE THE REPORT FILE ITSELF - XRPMAIN OWNS THE
001600*               FD AND WRITES XRP-RPT-BLOCK LINE BY LINE ONCE
001700*               THIS ROUTINE HANDS IT BACK.
001800*NOTE        :  PATTERNED ON TRFXGSPA - A SINGLE-RECORD-OUT
001900*               CALLED ROUTINE THAT NEVER OWNS ITS OWN FILE.
002000*
002100*================================================================
002200* HISTORY OF MODIFICATION:
002300*================================================================
002400* XRP001 RSNG04 09/09/1991 - INITIAL VERSION
002500* XRP012 TWLIM7 14/01/1994 - USE XRP-RPT-STEP-VIEW INSTEAD OF
002600*                            STRING-ING EACH HOP LINE TOGETHER
002700*                            FIELD BY FIELD
002800* XRP021 KHTAN2 14/12/1998 - Y2K READINESS REVIEW - RATE-TEXT AND
002900*                            KEY FIELDS ARE ALL ALPHANUMERIC, NO
003000*                            CHANGE REQUIRED
003100* CRY1901 VNGYN5 22/06/2001 - "Infinity" MUST BE SPELLED EXACTLY
003200*                            THIS WAY ON THE WIRE - DOWNSTREAM
003300*                            RECONCILER MATCHES ON CASE
003400*----------------------------------------------------------------*
003500 EJECT
003600**********************
003700 ENVIRONMENT DIVISION.
003800**********************
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER.  IBM-AS400.
004100 OBJECT-COMPUTER.  IBM-AS400.
004200 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
004300        I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
004400
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700
004800***************
004900 DATA DIVISION.
005000***************
005100 FILE SECTION.
005200
005300*************************
005400 WORKING-STORAGE SECTION.
005500*************************
005600 01  FILLER                          PIC X(24)        VALUE
005700     "** PROGRAM XRPFMT    **".
005800
005900* ------------------ PROGRAM WORKING STORAGE -------------------*
006000 01  WK-C-WORK-AREA.
006100     05  WK-N-STEP-IX                PIC 9(02)  COMP
006200                                                  VALUE ZERO.
006300     05  WK-N-PREV-KEY-IX            PIC 9(02)  COMP
006400                                                  VALUE ZERO.
006500     05  WK-N-CURR-KEY-IX            PIC 9(02)  COMP
006600                                                  VALUE ZERO.
006700     05  WK-C-INCLUDE-RATE-SW        PIC X(01)  VALUE "N".
006800         88  WK-C-INCLUDE-RATE                   VALUE "Y".
006900         88  WK-C-OMIT-RATE                      VALUE "N".
006950     05  FILLER                      PIC X(05).
007000
007100 01  WK-C-RATE-EDIT-AREA.
007150     05  WK-C-RATE-EDIT              PIC ZZZZZZZZ9.999999999.
007175     05  FILLER                      PIC X(05).
007300 01  WK-C-RATE-EDIT-FLAT REDEFINES WK-C-RATE-EDIT-AREA
007400                                      PIC X(19).
007500
007600 01  WK-C-LITERALS.
007700     05  WK-C-BEGIN-LITERAL          PIC X(17)  VALUE
007800         "BEST_RATES_BEGIN ".
007900     05  WK-C-INFINITY-LITERAL       PIC X(08)  VALUE
008000         "Infinity".                                              CRY1901
008050     05  FILLER                      PIC X(15).
008100
008200*****************
008300 LINKAGE SECTION.
008400*****************
008500 COPY XRPTRAN.
008600 COPY XRPEXCU.
008700 COPY XRPGRPH.
008800 COPY XRPRPT.
008900
009000 EJECT
009100******************************************************************
009200 PROCEDURE DIVISION USING XRP-TRAN-RATE-REQUEST
009300                           XRP-PATH-TABLE
009400                           XRP-BEST-RESULT
009500                           XRP-GRPH-COMMON-AREA
009600                           XRP-RPT-BLOCK.
009700******************************************************************
009800 MAIN-MODULE.
009900     MOVE ZERO TO XRP-RPT-BLOCK-COUNT.
010000
010100     PERFORM A100-FORMAT-BEGIN-LINE
010200        THRU A199-FORMAT-BEGIN-LINE-EX.
010300
010400     IF  XRP-PATH-STEP-COUNT > 0
010500         PERFORM B100-FORMAT-ALL-STEPS
010600            THRU B199-FORMAT-ALL-STEPS-EX
010700         IF  XRP-PATH-IS-CIRCULAR
010800             PERFORM C100-FORMAT-CYCLE-CLOSE
010900                THRU C199-FORMAT-CYCLE-CLOSE-EX
011000         END-IF
011100     END-IF.
011200
011300     PERFORM D100-FORMAT-END-LINE
011400        THRU D199-FORMAT-END-LINE-EX.
011500     GOBACK.
011600
011700*---------------------------------------------------------------*
011800* BEST_RATES_BEGIN <src-x> <src-c> <dst-x> <dst-c> <rate>        *
011900* RATE IS BLANK WHEN NO PATH WAS FOUND, THE LITERAL Infinity     *
012000* WHEN A CYCLE WAS DETECTED, OTHERWISE THE EDITED NUMERIC TEXT.  *
012100*---------------------------------------------------------------*
012200 A100-FORMAT-BEGIN-LINE.
012300     MOVE SPACES              TO XRP-RPT-RECORD.
012400     MOVE WK-C-BEGIN-LITERAL  TO XRP-RPTB-LITERAL.
012500     MOVE XRP-TRQ-SRC-EXCHANGE  TO XRP-RPTB-SRC-EXCHANGE.
012600     MOVE XRP-TRQ-SRC-CURRENCY  TO XRP-RPTB-SRC-CURRENCY.
012700     MOVE XRP-TRQ-DEST-EXCHANGE TO XRP-RPTB-DEST-EXCHANGE.
012800     MOVE XRP-TRQ-DEST-CURRENCY TO XRP-RPTB-DEST-CURRENCY.
012900     MOVE SPACES TO XRP-RPTB-RATE-TEXT.
013000     IF  XRP-BR-RATE-FOUND
013100         IF  XRP-BR-IS-INFINITE
013200             MOVE WK-C-INFINITY-LITERAL TO XRP-RPTB-RATE-TEXT
013300         ELSE
013400             MOVE XRP-BR-RATE TO WK-C-RATE-EDIT
013500             MOVE WK-C-RATE-EDIT-FLAT TO XRP-RPTB-RATE-TEXT
013600         END-IF
013700     END-IF.
013800     PERFORM E100-APPEND-BLOCK-LINE
013900        THRU E199-APPEND-BLOCK-LINE-EX.
014000 A199-FORMAT-BEGIN-LINE-EX.
014100     EXIT.
014200
014300*---------------------------------------------------------------*
014400* ONE LINE PER STEP OF THE PATH.  STEP 1 (THE SOURCE KEY) CARRIES*
014500* NO RATE.  EVERY LATER STEP CARRIES THE ORIGINAL EDGE RATE FROM *
014600* THE PREVIOUS STEP'S KEY TO ITS OWN KEY, LOOKED UP DIRECTLY IN  *
014700* THE LIVE EDGE TABLE - NOT THE COMPOUNDED RELAXATION VALUE.     *
014800*---------------------------------------------------------------*
014900 B100-FORMAT-ALL-STEPS.
015000     SET XRP-PATH-IX TO 1.
015100     MOVE XRP-PATH-STEP-KEY-IX (XRP-PATH-IX) TO WK-N-CURR-KEY-IX.
015200     SET WK-C-OMIT-RATE TO TRUE.
015300     PERFORM B110-FORMAT-ONE-STEP-LINE
015400        THRU B119-FORMAT-ONE-STEP-LINE-EX.
015500
015600     IF  XRP-PATH-STEP-COUNT > 1
015700         PERFORM B120-FORMAT-ONE-LATER-STEP
015800            THRU B129-FORMAT-ONE-LATER-STEP-EX
015900            VARYING WK-N-STEP-IX FROM 2 BY 1
016000            UNTIL WK-N-STEP-IX > XRP-PATH-STEP-COUNT
016100     END-IF.
016200 B199-FORMAT-ALL-STEPS-EX.
016300     EXIT.
016400
016500 B120-FORMAT-ONE-LATER-STEP.
016600     SET XRP-PATH-IX TO WK-N-STEP-IX.
016700     MOVE WK-N-CURR-KEY-IX TO WK-N-PREV-KEY-IX.
016800     MOVE XRP-PATH-STEP-KEY-IX (XRP-PATH-IX) TO WK-N-CURR-KEY-IX.
016900     SET WK-C-INCLUDE-RATE TO TRUE.
017000     PERFORM B110-FORMAT-ONE-STEP-LINE
017100        THRU B119-FORMAT-ONE-STEP-LINE-EX.
017200 B129-FORMAT-ONE-LATER-STEP-EX.
017300     EXIT.
017400
017500 B110-FORMAT-ONE-STEP-LINE.
017600     MOVE SPACES TO XRP-RPT-RECORD.
017700     MOVE XRP-GRPH-KEY-EXCHANGE (WK-N-CURR-KEY-IX)
017800          TO XRP-RPTS-EXCHANGE.
017900     MOVE XRP-GRPH-KEY-CURRENCY (WK-N-CURR-KEY-IX)
018000          TO XRP-RPTS-CURRENCY.
018100     MOVE SPACES TO XRP-RPTS-RATE-TEXT.
018200     IF  WK-C-INCLUDE-RATE
018300         MOVE XRP-GRPH-EDGE-RATE (WK-N-PREV-KEY-IX
018400                                  WK-N-CURR-KEY-IX)
018500              TO WK-C-RATE-EDIT
018600         MOVE WK-C-RATE-EDIT-FLAT TO XRP-RPTS-RATE-TEXT
018700     END-IF.
018800     PERFORM E100-APPEND-BLOCK-LINE
018900        THRU E199-APPEND-BLOCK-LINE-EX.
019000 B119-FORMAT-ONE-STEP-LINE-EX.
019100     EXIT.
019200
019300*---------------------------------------------------------------*
019400* CIRCULAR PATH - THE STEP LOOP ABOVE ALREADY RECORDED THE      *
019500* REPEATED KEY AS ITS OWN LAST LINE; ALL THAT REMAINS IS THE    *
019600* "..." MARK FOLLOWED BY THE DESTINATION KEY ONE MORE TIME.     *
019700*---------------------------------------------------------------*
019800 C100-FORMAT-CYCLE-CLOSE.
019900     MOVE SPACES TO XRP-RPT-RECORD.
020000     MOVE XRP-RPTL-CYCLE-MARK TO XRP-RPTS-EXCHANGE.
020100     PERFORM E100-APPEND-BLOCK-LINE
020200        THRU E199-APPEND-BLOCK-LINE-EX.
020300
020400     MOVE SPACES TO XRP-RPT-RECORD.
020500     MOVE XRP-TRQ-DEST-EXCHANGE TO XRP-RPTS-EXCHANGE.
020600     MOVE XRP-TRQ-DEST-CURRENCY TO XRP-RPTS-CURRENCY.
020700     MOVE SPACES TO XRP-RPTS-RATE-TEXT.
020800     PERFORM E100-APPEND-BLOCK-LINE
020900        THRU E199-APPEND-BLOCK-LINE-EX.
021000 C199-FORMAT-CYCLE-CLOSE-EX.
021100     EXIT.
021200
021300 D100-FORMAT-END-LINE.
021400     MOVE SPACES TO XRP-RPT-RECORD.
021500     MOVE XRP-RPTL-END-LINE TO XRP-RPT-RECORD.
021600     PERFORM E100-APPEND-BLOCK-LINE
021700        THRU E199-APPEND-BLOCK-LINE-EX.
021800 D199-FORMAT-END-LINE-EX.
021900     EXIT.
022000
022100*---------------------------------------------------------------*
022200* COMMON LINE-BUFFER APPEND - XRP-RPT-BLOCK HOLDS THE WHOLE     *
022300* RESPONSE UNTIL XRPMAIN WRITES IT OUT LINE BY LINE.             *
022400*---------------------------------------------------------------*
022500 E100-APPEND-BLOCK-LINE.
022600     ADD 1 TO XRP-RPT-BLOCK-COUNT.
022700     SET XRP-RPT-BLOCK-IX TO XRP-RPT-BLOCK-COUNT.
022800     MOVE XRP-RPT-RECORD TO
022900          XRP-RPT-BLOCK-LINE (XRP-RPT-BLOCK-IX).
023000 E199-APPEND-BLOCK-LINE-EX.
023100     EXIT.
023200
023300******************************************************************
023400*************** END OF PROGRAM SOURCE  XRPFMT *******************
023500******************************************************************
