000100* XRPRPT.cpybk
000200*-----------------------------------------------------------*
000300* BEST-RATES-REPORT OUTPUT LINE                              *
000400* ONE BLOCK PER EXCHANGE RATE REQUEST, IN ARRIVAL ORDER:     *
000500*   BEST_RATES_BEGIN <ssrc-x> <src-c> <dst-x> <dst-c> <rate> *
000600*   <src-x> <src-c>                                         *
000700*   <exch-1> <cur-1> <rate-0-to-1>                            *
000800*   ...                                                       *
000900*   <dst-x> <dst-c>                                          *
001000*   BEST_RATES_END                                           *
001100* BLOCKS ARE NOT SEPARATED BY ANY BLANK LINE BEYOND WHAT THE *
001200* FORMAT ITSELF PRODUCES.                                    *
001300*-----------------------------------------------------------*
001400* AMENDMENT HISTORY:
001500*-----------------------------------------------------------*
001600* XRP002 RSNG04 18/03/1991 - INITIAL VERSION - RECORD LEN 80
001700* XRP007 RSNG04 09/09/1991 - RECORD LEN 80 TOO SHORT ONCE
001800*                            EXCHANGE NAMES REACHED 20 BYTES -
001900*                            WIDEN TO 120
002000* XRP012 TWLIM7 14/01/1994 - ADD XRP-RPT-STEP-VIEW REDEFINES SO
002100*                            XRPFMT CAN BUILD A HOP LINE WITHOUT
002200*                            STRING-ING IT FIELD BY FIELD
002300*-----------------------------------------------------------*
002400 01  XRP-RPT-RECORD                  PIC X(120).
002500
002600*-----------------------------------------------------------*
002700* BEGIN-LINE VIEW - BEST_RATES_BEGIN <src-x> <src-c> <dst-x>  *
002800* <dst-c> <rate>.  RATE-TEXT IS LEFT BLANK WHEN NO RATE WAS   *
002900* FOUND AND HOLDS THE LITERAL Infinity WHEN A POSITIVE-VALUE  *
003000* CYCLE WAS DETECTED ON THE PATH.                             *
003100*-----------------------------------------------------------*
003200 01  XRP-RPT-BEGIN-VIEW REDEFINES XRP-RPT-RECORD.
003300     05  XRP-RPTB-LITERAL            PIC X(17).
003400     05  XRP-RPTB-SRC-EXCHANGE       PIC X(20).
003500     05  XRP-RPTB-SRC-CURRENCY       PIC X(10).
003600     05  XRP-RPTB-DEST-EXCHANGE      PIC X(20).
003700     05  XRP-RPTB-DEST-CURRENCY      PIC X(10).
003800     05  XRP-RPTB-RATE-TEXT          PIC X(24).
003900     05  FILLER                      PIC X(19).
004000
004100*-----------------------------------------------------------*
004200* HOP-STEP VIEW - <exchange> <currency> [<rate-text>]        *
004300* RATE-TEXT IS OMITTED (LEFT BLANK) ON THE FIRST STEP OF A    *
004400* PATH SINCE THE STARTING POINT NEEDS NO HOP RATE.            *
004500*-----------------------------------------------------------*
004600 01  XRP-RPT-STEP-VIEW REDEFINES XRP-RPT-RECORD.                  XRP012
004700     05  XRP-RPTS-EXCHANGE           PIC X(20).
004800     05  XRP-RPTS-CURRENCY           PIC X(10).
004900     05  XRP-RPTS-RATE-TEXT          PIC X(24).
005000     05  FILLER                      PIC X(66).
005100
005200*-----------------------------------------------------------*
005300* FIXED LITERAL LINES REUSED VERBATIM BY XRPFMT               *
005400*-----------------------------------------------------------*
005500 01  XRP-RPT-LITERALS.
005600     05  XRP-RPTL-END-LINE           PIC X(14)
005700                                      VALUE "BEST_RATES_END".
005800     05  XRP-RPTL-CYCLE-MARK         PIC X(03)
005900                                      VALUE "...".
005950     05  FILLER                      PIC X(13).
006000
006100*-----------------------------------------------------------*
006200* OUTPUT BLOCK BUFFER - XRPFMT BUILDS THE WHOLE BEST_RATES    *
006300* BLOCK HERE, ONE OCCURRENCE PER LINE, SINCE IT HAS NO FD OF  *
006400* ITS OWN; XRPMAIN THEN WRITES THE BLOCK LINE BY LINE.  30    *
006500* LINES COVERS BEGIN + END + UP TO 24 HOPS + THE ...-AND-    *
006600* REPEAT LINES A CIRCULAR PATH ADDS, WITH ROOM TO SPARE.      *
006700*-----------------------------------------------------------*
006800 01  XRP-RPT-BLOCK.
006900     05  XRP-RPT-BLOCK-COUNT         PIC 9(02)   COMP
007000                                                  VALUE ZERO.
007100     05  XRP-RPT-BLOCK-LINE OCCURS 30 TIMES
007200                            INDEXED BY XRP-RPT-BLOCK-IX
007300                            PIC X(120).
