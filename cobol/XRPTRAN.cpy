000100* XRPTRAN.cpybk
000200*-----------------------------------------------------------*
000300* COMBINED RATE-FEED TRANSACTION LINE                        *
000400* ONE LOGICAL FILE CARRIES BOTH RECORD SHAPES THE FEED CAN   *
000500* SEND, IN ARRIVAL ORDER, SO THAT A REQUEST IS ALWAYS ANSWERED*
000600* AGAINST EXACTLY THE PRICE UPDATES THAT PRECEDE IT ON THE    *
000700* FEED:                                                      *
000800*   - A PRICE UPDATE (6 SPACE-DELIMITED TOKENS)               *
000900*   - AN EXCHANGE RATE REQUEST (LITERAL EXCHANGE_RATE_REQUEST *
001000*     FOLLOWED BY 4 TOKENS)                                  *
001100* I-O FORMAT:XRPTRANR  FROM FILE XRPTRAN   OF LIBRARY XRPLIB *
001200*-----------------------------------------------------------*
001300* HISTORY OF MODIFICATION:
001400*-----------------------------------------------------------*
001500* XRP001 RSNG04 11/03/1991 - INITIAL VERSION
001600* XRP004 RSNG04 02/08/1991 - WIDEN XRP-TRAN-RECORD FROM 96 TO
001700*                            120 BYTES - LONGER EXCHANGE NAMES
001800*                            SEEN FROM THE OFFSHORE DESKS
001900* XRP012 TWLIM7 14/01/1994 - ADD XRP-TRAN-LEAD-TOKEN REDEFINES
002000*                            SO THE MAIN LOOP CAN TEST FOR THE
002100*                            REQUEST LITERAL WITHOUT AN UNSTRING
002200*-----------------------------------------------------------*
002300 01  XRP-TRAN-RECORD                PIC X(120).
002400
002500*-----------------------------------------------------------*
002600* QUICK-TEST VIEW - LEADING 22 BYTES ONLY, USED BY THE MAIN  *
002700* LOOP TO TELL A REQUEST LINE FROM A PRICE-UPDATE LINE AND   *
002800* TO SPOT THE "X"/"x" END-OF-RUN LINE, BEFORE ANY UNSTRING.  *
002900*-----------------------------------------------------------*
003000 01  XRP-TRAN-LEAD-VIEW REDEFINES XRP-TRAN-RECORD.
003100     05  XRP-TRAN-LEAD-TOKEN         PIC X(22).
003200     05  FILLER                      PIC X(98).
003300
003400*-----------------------------------------------------------*
003500* DECOMPOSED PRICE-UPDATE FORM - FILLED BY XRPCLSS AFTER THE *
003600* RAW LINE HAS BEEN CLASSIFIED AND UNSTRUNG.  FIELDS ARE NOT *
003700* POSITIONAL ON THE WIRE (SPACE-DELIMITED, VARIABLE WIDTH) -  *
003800* THIS GROUP IS THE PROGRAM'S OWN NORMALISED COPY, NOT A     *
003900* REDEFINES OF THE RAW LINE.                                 *
004000*-----------------------------------------------------------*
004100 01  XRP-TRAN-PRICE-UPDATE.
004200     05  XRP-TPU-TIMESTAMP           PIC X(25).
004300*                                    ISO-8601 OFFSET DATE-TIME
004400     05  XRP-TPU-EXCHANGE            PIC X(20).
004500     05  XRP-TPU-SRC-CURRENCY        PIC X(10).
004600     05  XRP-TPU-DEST-CURRENCY       PIC X(10).
004700     05  XRP-TPU-FORWARD-FACTOR      PIC S9(09)V9(09) COMP-3.
004800*                                    DEST UNITS PER 1 SRC UNIT
004900     05  XRP-TPU-BACKWARD-FACTOR     PIC S9(09)V9(09) COMP-3.
005000*                                    SRC UNITS PER 1 DEST UNIT
005100     05  XRP-TPU-VALID-SW            PIC X(01)   VALUE "N".
005200         88  XRP-TPU-IS-VALID                    VALUE "Y".
005300     05  FILLER                      PIC X(10).
005400
005500*-----------------------------------------------------------*
005600* DECOMPOSED EXCHANGE-RATE-REQUEST FORM                      *
005700*-----------------------------------------------------------*
005800 01  XRP-TRAN-RATE-REQUEST.
005900     05  XRP-TRQ-SRC-EXCHANGE        PIC X(20).
006000     05  XRP-TRQ-SRC-CURRENCY        PIC X(10).
006100     05  XRP-TRQ-DEST-EXCHANGE       PIC X(20).
006200     05  XRP-TRQ-DEST-CURRENCY       PIC X(10).
006300     05  FILLER                      PIC X(10).
006400
006500*-----------------------------------------------------------*
006600* LINE CLASSIFICATION RESULT - SET BY XRPCLSS, READ BY THE   *
006700* MAIN LOOP TO DECIDE WHICH LEG OF THE DISPATCH TO PERFORM.  *
006800*-----------------------------------------------------------*
006900 01  XRP-TRAN-CLASS                 PIC X(01)   VALUE SPACE.
007000     88  XRP-TRAN-IS-PRICE-UPDATE               VALUE "P".
007100     88  XRP-TRAN-IS-RATE-REQUEST               VALUE "R".
007200     88  XRP-TRAN-IS-EXIT-LINE                  VALUE "X".
007300     88  XRP-TRAN-IS-UNRECOGNIZED               VALUE "U".
