000100* XRPCOMN.cpybk
000200*-----------------------------------------------------------*
000300* COMMON FILE-STATUS WORK AREA - SHARED BY EVERY XRP MODULE  *
000400* COPY THIS MEMBER INTO WORKING-STORAGE OF ANY PROGRAM THAT  *
000500* TESTS WK-C-FILE-STATUS AFTER AN OPEN/READ/WRITE/CLOSE.     *
000600*-----------------------------------------------------------*
000700* HISTORY OF MODIFICATION:
000800*-----------------------------------------------------------*
000900* XRP003 RSNG04 03/06/1991 - INITIAL VERSION - LIFTED OUT OF
001000*                            TRFVBAC WHEN A SECOND CALLED
001100*                            ROUTINE NEEDED THE SAME 88-LEVELS
001200* XRP014 TWLIM7 19/02/1994 - ADD WK-C-DUPLICATE-KEY FOR THE
001300*                            INDEXED-WITH-DUPLICATES FILES
001400*-----------------------------------------------------------*
001500 01  WK-C-FILE-STATUS           PIC X(02).
001600     88  WK-C-SUCCESSFUL                    VALUE "00".
001700     88  WK-C-END-OF-FILE                   VALUE "10".
001800     88  WK-C-DUPLICATE-KEY                 VALUE "22".           XRP014
001900     88  WK-C-RECORD-NOT-FOUND               VALUE "23".
