000100* XRPGRPH.cpybk
000200*-----------------------------------------------------------*
000300* EXCHANGE-RATE GRAPH COMMON AREA                             *
000400* OWNED BY XRPMAIN'S WORKING-STORAGE AND PASSED BY REFERENCE  *
000500* ON EVERY CALL TO XRPUPDT AND XRPBEST SO THE GRAPH BUILT UP  *
000600* FROM PRICE UPDATES SURVIVES FOR THE WHOLE RUN.  THERE IS NO *
000700* FILE BEHIND THIS AREA - IT IS REBUILT FROM SCRATCH EVERY    *
000800* TIME THE JOB RUNS, FROM THE TRANSACTION FILE ITSELF.        *
000900*                                                             *
001000* XRP-GRPH-MAX-KEYS (24) IS THE MOST DISTINCT (EXCHANGE,      *
001100* CURRENCY) PAIRS ONE RUN OF THIS JOB CAN CARRY.  RAISE IT    *
001200* AND RECOMPILE ALL FIVE XRP PROGRAMS IF A FEED EVER NEEDS     *
001300* MORE - SEE OPERATIONS RUNBOOK XRP-03.                       *
001400*-----------------------------------------------------------*
001500* HISTORY OF MODIFICATION:
001600*-----------------------------------------------------------*
001700* XRP001 RSNG04 11/03/1991 - INITIAL VERSION - 12 KEY SLOTS
001800* XRP006 RSNG04 30/08/1991 - RAISE KEY SLOTS FROM 12 TO 24 -
001900*                            MULTI-EXCHANGE PILOT ADDED KRAKEN
002000*                            AND BITFINEX ALONGSIDE THE 4
002100*                            ORIGINAL DESKS
002200* XRP015 TWLIM7 21/02/1994 - ADD XRP-GRPH-BEST-TABLE - BEST-
002300*                            RATE COMPUTATION USED TO BUILD ITS
002400*                            OWN LOCAL TABLE INSIDE XRPBEST,
002500*                            BUT A SEPARATE VERIFY PASS NEEDED
002600*                            TO SEE THE RESULT AFTER THE CALL
002700*                            RETURNED, SO IT MOVED IN HERE
002800*-----------------------------------------------------------*
002900
003000 01  XRP-GRPH-COMMON-AREA.
003100
003200*-----------------------------------------------------------*
003300*  1. KNOWN-KEY TABLE                                        *
003400*     EVERY (EXCHANGE, CURRENCY) PAIR EVER SEEN, IN FIRST-    *
003500*     SEEN ORDER.  A KEY'S POSITION IN THIS TABLE (ITS        *
003600*     SUBSCRIPT) IS THE ROW/COLUMN NUMBER USED IN THE EDGE     *
003700*     AND BEST-RATE TABLES BELOW - THE SUBSCRIPT NEVER        *
003800*     CHANGES ONCE ASSIGNED.                                  *
003900*-----------------------------------------------------------*
004000     05  XRP-GRPH-KEY-COUNT          PIC 9(02)   COMP
004100                                                  VALUE ZERO.
004200     05  XRP-GRPH-KEY-TABLE.
004300         10  XRP-GRPH-KEY-ENTRY  OCCURS 24 TIMES                  XRP006
004400                                  INDEXED BY XRP-KEY-IX.
004500             15  XRP-GRPH-KEY-EXCHANGE   PIC X(20).
004600             15  XRP-GRPH-KEY-CURRENCY   PIC X(10).
004700             15  FILLER                  PIC X(10).
004800
004900*-----------------------------------------------------------*
005000*  2. RATE-EDGE TABLE                                        *
005100*     XRP-GRPH-EDGE-CELL(I J) IS THE MOST RECENT RATE STORED  *
005200*     FOR THE DIRECTED EDGE FROM KEY I TO KEY J - EITHER A    *
005300*     GENUINE PRICE-UPDATE-DERIVED RATE OR A SYNTHESIZED      *
005400*     SAME-CURRENCY TRANSFER RATE OF EXACTLY 1.  THE STAMP    *
005500*     FIELD HOLDS THE ISO-8601 TIMESTAMP THE RATE WAS PUT IN  *
005600*     PLACE FOR SO A LATER UPDATE CAN BE COMPARED FOR         *
005700*     FRESHNESS.  BECAUSE THE FEED'S TIMESTAMPS ARE ALL THE   *
005800*     SAME FIXED WIDTH AND ALL CARRY A NUMERIC OFFSET, A      *
005900*     PLAIN ALPHANUMERIC COMPARE OF THE 25-BYTE STAMP SORTS   *
006000*     THE SAME AS A TRUE CHRONOLOGICAL COMPARE FOR A SINGLE   *
006100*     FEED - NO DATE-TIME ARITHMETIC IS NEEDED HERE.          *
006200*-----------------------------------------------------------*
006300     05  XRP-GRPH-EDGE-TABLE.
006400         10  XRP-GRPH-EDGE-ROW   OCCURS 24 TIMES
006500                                  INDEXED BY XRP-EDGE-ROW-IX.
006600             15  XRP-GRPH-EDGE-CELL  OCCURS 24 TIMES
006700                                  INDEXED BY XRP-EDGE-COL-IX.
006800                 20  XRP-GRPH-EDGE-STATUS PIC X(01)
006900                                           VALUE "N".
007000                     88  XRP-GRPH-EDGE-EXISTS   VALUE "Y".
007100                     88  XRP-GRPH-EDGE-ABSENT   VALUE "N".
007200                 20  XRP-GRPH-EDGE-RATE    PIC S9(09)V9(09)
007300                                            COMP-3.
007400                 20  XRP-GRPH-EDGE-STAMP   PIC X(25).
007500                 20  FILLER                PIC X(04).
007600
007700*-----------------------------------------------------------*
007800*  3. BEST-RATE / NEXT-HOP TABLE                              *
007900*     REBUILT IN FULL BY XRPBEST'S RELAXATION PASS EVERY TIME *
008000*     AN EXCHANGE RATE REQUEST IS PROCESSED - OPS DOES NOT    *
008100*     TRUST A CARRIED-FORWARD TABLE BETWEEN REQUESTS, SO NO   *
008200*     ATTEMPT IS MADE TO SAVE THE PRIOR PASS.  BEST-NEXT(I J) *
008300*     IS THE SUBSCRIPT OF THE KEY TO HOP TO NEXT WHEN ROUTING *
008400*     FROM I TOWARDS J, ZERO MEANING "NO ROUTE".               *
008500*-----------------------------------------------------------*
008600     05  XRP-GRPH-BEST-TABLE.                                     XRP015
008700         10  XRP-GRPH-BEST-ROW   OCCURS 24 TIMES
008800                                  INDEXED BY XRP-BEST-ROW-IX.
008900             15  XRP-GRPH-BEST-CELL  OCCURS 24 TIMES
009000                                  INDEXED BY XRP-BEST-COL-IX.
009100                 20  XRP-GRPH-BEST-STATUS PIC X(01)
009200                                           VALUE "N".
009300                     88  XRP-GRPH-BEST-KNOWN    VALUE "Y".
009400                     88  XRP-GRPH-BEST-UNKNOWN  VALUE "N".
009500                 20  XRP-GRPH-BEST-RATE    PIC S9(09)V9(09)
009600                                            COMP-3.
009700                 20  XRP-GRPH-BEST-NEXT-IX PIC 9(02) COMP.
009800                 20  FILLER                PIC X(04).
