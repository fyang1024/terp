000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     XRPBEST.
000500 AUTHOR.         T W LIM.
000600 INSTALLATION.   TREASURY SYSTEMS - RATE DESK SUPPORT.
000700 DATE-WRITTEN.   02 SEP 1991.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE THAT ANSWERS ONE
001200*               EXCHANGE RATE REQUEST AGAINST THE GRAPH BUILT
001300*               UP SO FAR THIS RUN.  IT RUNS A FULL ALL-PAIRS
001400*               BEST-RATE PASS OVER EVERY KEY-TO-KEY CELL IN
001500*               THE TABLE, ROUTING EACH HOP THROUGH EVERY OTHER
001600*               KNOWN KEY IN TURN AND KEEPING WHICHEVER HOP
001700*               PRODUCT COMES OUT HIGHEST, THEN WALKS THE
001800*               RESULTING NEXT-HOP TABLE FROM SOURCE TO
001900*               DESTINATION TO BUILD THE HOP LIST XRPFMT NEEDS
002000*               FOR THE REPORT.
002100*
002200*================================================================
002300* HISTORY OF MODIFICATION:
002400*================================================================
002500* XRP001 RSNG04 02/09/1991 - INITIAL VERSION
002600* XRP015 TWLIM7 21/02/1994 - RELAXATION NOW WORKS DIRECTLY IN
002700*                            XRP-GRPH-BEST-TABLE INSTEAD OF A
002800*                            PRIVATE TABLE INSIDE THIS PROGRAM
002900* XRP018 TWLIM7 05/07/1994 - UAT FOUND A REQUEST WHOSE SOURCE
003000*                            AND DESTINATION WERE THE SAME KEY,
003100*                            SITTING ON A GENUINE RATE-INFLATING
003200*                            LOOP, CAME BACK AS RATE 1 INSTEAD
003300*                            OF Infinity - ADDED THE EXPLICIT
003400*                            SELF-CYCLE TEST IN MAIN-MODULE
003500* XRP021 KHTAN2 14/12/1998 - Y2K READINESS REVIEW - NO DATE
003600*                            ARITHMETIC IN THIS PROGRAM, NO
003700*                            CHANGE REQUIRED
003800* XRP2401 PYAP08 06/03/2024 - HELP DESK COULD NOT TELL FROM THE
003900*                            REJECT WHY A REQUEST FOUND NO RATE -
004000*                            LOG THE UNRESOLVED KEY WHEN A LOOKUP
004100*                            COMES BACK EMPTY
004200*----------------------------------------------------------------*
004300 EJECT
004400**********************
004500 ENVIRONMENT DIVISION.
004600**********************
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER.  IBM-AS400.
004900 OBJECT-COMPUTER.  IBM-AS400.
005000 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
005100        I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
005200
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500
005600***************
005700 DATA DIVISION.
005800***************
005900 FILE SECTION.
006000
006100*************************
006200 WORKING-STORAGE SECTION.
006300*************************
006400 01  FILLER                          PIC X(24)        VALUE
006500     "** PROGRAM XRPBEST   **".
006600
006700* CALL COUNTER - STATIC BETWEEN CALLS, QUERIED FROM THE AS/400
006800* DEBUGGER WHEN THE RATE DESK REPORTS A SLOW RUN, SO SUPPORT CAN
006900* SEE HOW MANY REQUESTS THIS COPY OF XRPBEST HAS ANSWERED.
007000 77  WK-N-CALL-COUNT                 PIC 9(06)  COMP  VALUE ZERO.
007100
007200* ------------------ PROGRAM WORKING STORAGE -------------------*
007300 01  WK-C-WORK-AREA.
007400     05  WK-N-SRC-IX                 PIC 9(02)  COMP
007500                                                  VALUE ZERO.
007600     05  WK-N-DST-IX                 PIC 9(02)  COMP
007700                                                  VALUE ZERO.
007800     05  WK-N-I-IX                   PIC 9(02)  COMP
007900                                                  VALUE ZERO.
008000     05  WK-N-J-IX                   PIC 9(02)  COMP
008100                                                  VALUE ZERO.
008200     05  WK-N-K-IX                   PIC 9(02)  COMP
008300                                                  VALUE ZERO.
008400     05  WK-N-FOUND-IX               PIC 9(02)  COMP
008500                                                  VALUE ZERO.
008600     05  WK-C-KEYS-RESOLVED-SW       PIC X(01)  VALUE "N".
008700         88  WK-C-BOTH-KEYS-RESOLVED             VALUE "Y".
008800     05  WK-C-CANDIDATE-RATE         PIC S9(09)V9(09) COMP-3.
008900     05  WK-C-SEEK-KEY-GROUP.
009000         10  WK-C-SEEK-EXCHANGE      PIC X(20).
009100         10  WK-C-SEEK-CURRENCY      PIC X(10).
009200*-----------------------------------------------------------*
009300* FLAT VIEW OF THE SAME 30 BYTES, USED WHEN THE LOG LINE     *
009400* BELOW NEEDS ONE DISPLAY OF THE PAIR INSTEAD OF TWO.        *
009500*-----------------------------------------------------------*
009600     05  WK-C-SEEK-KEY-FLAT REDEFINES WK-C-SEEK-KEY-GROUP
009700                                     PIC X(30).
009800     05  FILLER                      PIC X(05).
009900
010000 01  WK-C-WALK-AREA.
010100     05  WK-N-WALK-CUR-IX            PIC 9(02)  COMP
010200                                                  VALUE ZERO.
010300     05  WK-N-WALK-NEXT-IX           PIC 9(02)  COMP
010400                                                  VALUE ZERO.
010500     05  WK-N-WALK-SCAN-IX           PIC 9(02)  COMP
010600                                                  VALUE ZERO.
010700     05  WK-C-VISITED-SW             PIC X(01)  VALUE "N".
010800         88  WK-C-KEY-ALREADY-VISITED            VALUE "Y".
010900     05  FILLER                      PIC X(05).
011000
011100 01  WK-C-HOP-COUNT-AREA.
011200     05  WK-N-HOP-COUNT              PIC 9(02)  DISPLAY
011300                                                  VALUE ZERO.
011400     05  FILLER                      PIC X(05).
011500 01  WK-C-HOP-COUNT-EDIT REDEFINES WK-C-HOP-COUNT-AREA
011600                                      PIC Z9.
011700
011800 01  WK-C-CEILING-RATE               PIC S9(09)V9(09) COMP-3
011900                                      VALUE 999999999.999999999.
012000
012100*****************
012200 LINKAGE SECTION.
012300*****************
012400 COPY XRPGRPH.
012500 COPY XRPTRAN.
012600 COPY XRPEXCU.
012700
012800 EJECT
012900******************************************************************
013000 PROCEDURE DIVISION USING XRP-GRPH-COMMON-AREA
013100                           XRP-TRAN-RATE-REQUEST
013200                           XRP-PATH-TABLE
013300                           XRP-BEST-RESULT.
013400******************************************************************
013500 MAIN-MODULE.
013600     ADD 1 TO WK-N-CALL-COUNT.
013700     PERFORM A000-INITIALIZE-WORK-AREAS
013800        THRU A099-INITIALIZE-WORK-AREAS-EX.
013900
014000     IF  WK-C-BOTH-KEYS-RESOLVED
014100         PERFORM B100-RELAX-ALL-PAIRS
014200            THRU B199-RELAX-ALL-PAIRS-EX
014300         IF  XRP-GRPH-BEST-KNOWN (WK-N-SRC-IX WK-N-DST-IX)
014400             SET XRP-BR-RATE-FOUND TO TRUE
014500             MOVE XRP-GRPH-BEST-RATE (WK-N-SRC-IX WK-N-DST-IX)
014600                  TO XRP-BR-RATE
014700*-----------------------------------------------------------*
014800* A CYCLE THAT INFLATES ITS OWN RATE ABOVE 1 AND CAN BE     *
014900* REACHED FROM THE SOURCE KEY MEANS THE ANSWER IS UNBOUNDED *
015000* REGARDLESS OF WHAT ONE PASS OF THE RELAXATION COMPUTED    *
015100* FOR THE REQUESTED PAIR - SEE XRP018 ABOVE.                *
015200*-----------------------------------------------------------*
015300             IF  XRP-GRPH-BEST-KNOWN (WK-N-SRC-IX WK-N-SRC-IX)
015400                   AND XRP-GRPH-BEST-RATE (WK-N-SRC-IX
015500                                            WK-N-SRC-IX) > 1
015600                 SET XRP-BR-IS-INFINITE TO TRUE
015700             END-IF
015800             PERFORM C100-WALK-BEST-PATH
015900                THRU C199-WALK-BEST-PATH-EX
016000         ELSE
016100             SET XRP-BR-RATE-NOT-FOUND TO TRUE
016200         END-IF
016300     ELSE
016400         SET XRP-BR-RATE-NOT-FOUND TO TRUE
016500     END-IF.
016600     GOBACK.
016700
016800*---------------------------------------------------------------*
016900* RESOLVE THE REQUEST'S SOURCE AND DESTINATION KEYS TO THEIR     *
017000* SUBSCRIPT IN THE KNOWN-KEY TABLE.  EITHER KEY CAN BE UNKNOWN   *
017100* IF NO PRICE UPDATE HAS EVER MENTIONED IT - THAT IS NOT AN      *
017200* ERROR, IT SIMPLY MEANS NO RATE CAN BE FOUND.                   *
017300*---------------------------------------------------------------*
017400 A000-INITIALIZE-WORK-AREAS.
017500     INITIALIZE XRP-PATH-TABLE XRP-BEST-RESULT.
017600     MOVE "N" TO WK-C-KEYS-RESOLVED-SW.
017700
017800     MOVE XRP-TRQ-SRC-EXCHANGE  TO WK-C-SEEK-EXCHANGE.
017900     MOVE XRP-TRQ-SRC-CURRENCY  TO WK-C-SEEK-CURRENCY.
018000     PERFORM D100-FIND-KEY-INDEX
018100        THRU D199-FIND-KEY-INDEX-EX.
018200     MOVE WK-N-FOUND-IX TO WK-N-SRC-IX.
018300
018400     MOVE XRP-TRQ-DEST-EXCHANGE TO WK-C-SEEK-EXCHANGE.
018500     MOVE XRP-TRQ-DEST-CURRENCY TO WK-C-SEEK-CURRENCY.
018600     PERFORM D100-FIND-KEY-INDEX
018700        THRU D199-FIND-KEY-INDEX-EX.
018800     MOVE WK-N-FOUND-IX TO WK-N-DST-IX.
018900
019000     IF  WK-N-SRC-IX NOT = ZERO AND WK-N-DST-IX NOT = ZERO
019100         SET WK-C-BOTH-KEYS-RESOLVED TO TRUE
019200     END-IF.
019300 A099-INITIALIZE-WORK-AREAS-EX.
019400     EXIT.
019500
019600 D100-FIND-KEY-INDEX.
019700     MOVE ZERO TO WK-N-FOUND-IX.
019800     IF  XRP-GRPH-KEY-COUNT > 0
019900         PERFORM D110-SEARCH-ONE-KEY
020000            THRU D119-SEARCH-ONE-KEY-EX
020100            VARYING XRP-KEY-IX FROM 1 BY 1
020200            UNTIL XRP-KEY-IX > XRP-GRPH-KEY-COUNT
020300               OR WK-N-FOUND-IX NOT = ZERO
020400     END-IF.
020500     IF  WK-N-FOUND-IX = ZERO                                     XRP2401
020600         DISPLAY "XRPBEST - KEY NOT ON FILE: "
020700                 WK-C-SEEK-KEY-FLAT
020800     END-IF.
020900 D199-FIND-KEY-INDEX-EX.
021000     EXIT.
021100
021200 D110-SEARCH-ONE-KEY.
021300     IF  XRP-GRPH-KEY-EXCHANGE (XRP-KEY-IX) = WK-C-SEEK-EXCHANGE
021400           AND XRP-GRPH-KEY-CURRENCY (XRP-KEY-IX)
021500               = WK-C-SEEK-CURRENCY
021600         SET WK-N-FOUND-IX TO XRP-KEY-IX
021700     END-IF.
021800 D119-SEARCH-ONE-KEY-EX.
021900     EXIT.
022000
022100*---------------------------------------------------------------*
022200* FULL ALL-PAIRS RELAXATION OVER THE KEYS KNOWN AT THIS POINT ON *
022300* THE FEED.  XRP-GRPH-BEST-TABLE IS SEEDED FROM THE IDENTITY     *
022400* RATE (EVERY KEY REACHES ITSELF AT RATE 1) AND FROM THE DIRECT  *
022500* RATE EDGES, THEN IMPROVED THROUGH EVERY INTERMEDIATE KEY K -   *
022600* BEST(I,J) = MAX(BEST(I,J), BEST(I,K) * BEST(K,J)) - CARRYING   *
022700* THE NEXT-HOP TABLE ALONG SO THE WINNING PATH CAN BE WALKED     *
022800* AFTERWARDS.  K MUST VARY SLOWEST OF THE THREE SUBSCRIPTS FOR   *
022900* THE ALGORITHM TO BE CORRECT.                                   *
023000*---------------------------------------------------------------*
023100 B100-RELAX-ALL-PAIRS.
023200     PERFORM B110-INIT-BEST-CELL
023300        THRU B119-INIT-BEST-CELL-EX
023400        VARYING WK-N-I-IX FROM 1 BY 1
023500        UNTIL WK-N-I-IX > XRP-GRPH-KEY-COUNT
023600        AFTER WK-N-J-IX FROM 1 BY 1
023700        UNTIL WK-N-J-IX > XRP-GRPH-KEY-COUNT.
023800
023900     PERFORM B120-RELAX-ONE-TRIPLE
024000        THRU B129-RELAX-ONE-TRIPLE-EX
024100        VARYING WK-N-K-IX FROM 1 BY 1
024200        UNTIL WK-N-K-IX > XRP-GRPH-KEY-COUNT
024300        AFTER WK-N-I-IX FROM 1 BY 1
024400        UNTIL WK-N-I-IX > XRP-GRPH-KEY-COUNT
024500        AFTER WK-N-J-IX FROM 1 BY 1
024600        UNTIL WK-N-J-IX > XRP-GRPH-KEY-COUNT.
024700 B199-RELAX-ALL-PAIRS-EX.
024800     EXIT.
024900
025000 B110-INIT-BEST-CELL.
025100     IF  WK-N-I-IX = WK-N-J-IX
025200         MOVE 1 TO XRP-GRPH-BEST-RATE (WK-N-I-IX WK-N-J-IX)
025300         SET XRP-GRPH-BEST-KNOWN (WK-N-I-IX WK-N-J-IX) TO TRUE
025400         MOVE WK-N-I-IX TO
025500              XRP-GRPH-BEST-NEXT-IX (WK-N-I-IX WK-N-J-IX)
025600     ELSE
025700         IF  XRP-GRPH-EDGE-EXISTS (WK-N-I-IX WK-N-J-IX)
025800             MOVE XRP-GRPH-EDGE-RATE (WK-N-I-IX WK-N-J-IX)
025900                  TO XRP-GRPH-BEST-RATE (WK-N-I-IX WK-N-J-IX)
026000             SET XRP-GRPH-BEST-KNOWN (WK-N-I-IX WK-N-J-IX)
026100                  TO TRUE
026200             MOVE WK-N-J-IX TO
026300                  XRP-GRPH-BEST-NEXT-IX (WK-N-I-IX WK-N-J-IX)
026400         ELSE
026500             SET XRP-GRPH-BEST-UNKNOWN (WK-N-I-IX WK-N-J-IX)
026600                  TO TRUE
026700         END-IF
026800     END-IF.
026900 B119-INIT-BEST-CELL-EX.
027000     EXIT.
027100
027200 B120-RELAX-ONE-TRIPLE.
027300     IF  XRP-GRPH-BEST-KNOWN (WK-N-I-IX WK-N-K-IX)
027400           AND XRP-GRPH-BEST-KNOWN (WK-N-K-IX WK-N-J-IX)
027500         COMPUTE WK-C-CANDIDATE-RATE =
027600                 XRP-GRPH-BEST-RATE (WK-N-I-IX WK-N-K-IX)
027700               * XRP-GRPH-BEST-RATE (WK-N-K-IX WK-N-J-IX)
027800             ON SIZE ERROR
027900                 MOVE WK-C-CEILING-RATE TO WK-C-CANDIDATE-RATE
028000         END-COMPUTE
028100         IF  XRP-GRPH-BEST-UNKNOWN (WK-N-I-IX WK-N-J-IX)
028200               OR WK-C-CANDIDATE-RATE >
028300                  XRP-GRPH-BEST-RATE (WK-N-I-IX WK-N-J-IX)
028400             MOVE WK-C-CANDIDATE-RATE TO
028500                  XRP-GRPH-BEST-RATE (WK-N-I-IX WK-N-J-IX)
028600             SET XRP-GRPH-BEST-KNOWN (WK-N-I-IX WK-N-J-IX)
028700                  TO TRUE
028800             MOVE XRP-GRPH-BEST-NEXT-IX (WK-N-I-IX WK-N-K-IX)
028900                  TO
029000                  XRP-GRPH-BEST-NEXT-IX (WK-N-I-IX WK-N-J-IX)
029100         END-IF
029200     END-IF.
029300 B129-RELAX-ONE-TRIPLE-EX.
029400     EXIT.
029500
029600*---------------------------------------------------------------*
029700* WALK THE NEXT-HOP TABLE FROM SOURCE TO DESTINATION, RECORDING  *
029800* EACH KEY VISITED IN XRP-PATH-TABLE.  IF A KEY IS EVER VISITED  *
029900* TWICE BEFORE REACHING THE DESTINATION THE WALK STOPS AND THE   *
030000* PATH IS MARKED CIRCULAR - THE REPORT THEN SHOWS Infinity.      *
030100*---------------------------------------------------------------*
030200 C100-WALK-BEST-PATH.
030300     MOVE WK-N-SRC-IX TO WK-N-WALK-CUR-IX.
030400     MOVE ZERO TO XRP-PATH-STEP-COUNT.
030500     SET XRP-PATH-NOT-CIRCULAR TO TRUE.
030600     PERFORM C110-ADD-WALK-STEP
030700        THRU C119-ADD-WALK-STEP-EX.
030800     PERFORM C120-WALK-ONE-HOP
030900        THRU C129-WALK-ONE-HOP-EX
031000        UNTIL WK-N-WALK-CUR-IX = WK-N-DST-IX
031100           OR XRP-PATH-IS-CIRCULAR
031200           OR XRP-PATH-STEP-COUNT NOT < 24.
031300     IF  XRP-PATH-IS-CIRCULAR
031400         SET XRP-BR-IS-INFINITE TO TRUE                           XRP018
031500         MOVE XRP-PATH-STEP-COUNT TO WK-N-HOP-COUNT
031600         DISPLAY "XRPBEST - CIRCULAR PATH DETECTED AFTER "
031700                 WK-C-HOP-COUNT-EDIT " HOPS"
031800     END-IF.
031900 C199-WALK-BEST-PATH-EX.
032000     EXIT.
032100
032200*---------------------------------------------------------------*
032300* A REPEAT KEY IS STILL RECORDED AS THE FINAL STEP OF THE PATH  *
032400* BEFORE THE WALK STOPS - THE REPORT NEEDS TO SHOW WHERE THE    *
032500* CYCLE CLOSES, NOT JUST THAT ONE EXISTS.                        *
032600*---------------------------------------------------------------*
032700 C110-ADD-WALK-STEP.
032800     MOVE "N" TO WK-C-VISITED-SW.
032900     IF  XRP-PATH-STEP-COUNT > 0
033000         PERFORM C115-CHECK-VISITED
033100            THRU C118-CHECK-VISITED-EX
033200            VARYING WK-N-WALK-SCAN-IX FROM 1 BY 1
033300            UNTIL WK-N-WALK-SCAN-IX > XRP-PATH-STEP-COUNT
033400               OR WK-C-KEY-ALREADY-VISITED
033500     END-IF.
033600     ADD 1 TO XRP-PATH-STEP-COUNT.
033700     SET XRP-PATH-IX TO XRP-PATH-STEP-COUNT.
033800     MOVE WK-N-WALK-CUR-IX TO
033900          XRP-PATH-STEP-KEY-IX (XRP-PATH-IX).
034000     IF  WK-C-KEY-ALREADY-VISITED
034100         SET XRP-PATH-IS-CIRCULAR TO TRUE
034200     END-IF.
034300 C119-ADD-WALK-STEP-EX.
034400     EXIT.
034500
034600 C115-CHECK-VISITED.
034700     IF  XRP-PATH-STEP-KEY-IX (WK-N-WALK-SCAN-IX)
034800             = WK-N-WALK-CUR-IX
034900         SET WK-C-KEY-ALREADY-VISITED TO TRUE
035000     END-IF.
035100 C118-CHECK-VISITED-EX.
035200     EXIT.
035300
035400 C120-WALK-ONE-HOP.
035500     MOVE XRP-GRPH-BEST-NEXT-IX (WK-N-WALK-CUR-IX WK-N-DST-IX)
035600          TO WK-N-WALK-NEXT-IX.
035700     MOVE WK-N-WALK-NEXT-IX TO WK-N-WALK-CUR-IX.
035800     PERFORM C110-ADD-WALK-STEP
035900        THRU C119-ADD-WALK-STEP-EX.
036000 C129-WALK-ONE-HOP-EX.
036100     EXIT.
036200
036300******************************************************************
036400*************** END OF PROGRAM SOURCE  XRPBEST ******************
036500******************************************************************
