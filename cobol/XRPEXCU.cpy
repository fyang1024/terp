000100* XRPEXCU.cpybk
000200*-----------------------------------------------------------*
000300* EXCHANGE-CURRENCY KEY  AND  BEST-PATH STEP TABLE           *
000400* A KEY IDENTIFIES "THIS CURRENCY, ON THIS EXCHANGE".  TWO   *
000500* KEYS ARE EQUAL ONLY WHEN BOTH THE EXCHANGE NAME AND THE    *
000600* CURRENCY CODE MATCH EXACTLY, CASE FOR CASE, AS RECEIVED    *
000700* ON THE FEED - NO UPPER/LOWER-CASE FOLDING IS DONE.         *
000800*-----------------------------------------------------------*
000900* HISTORY OF MODIFICATION:
001000*-----------------------------------------------------------*
001100* XRP001 RSNG04 11/03/1991 - INITIAL VERSION
001200* XRP009 TWLIM7 02/07/1993 - ADD XRP-PATH-TABLE SO THE BEST-
001300*                            RATE WALK NO LONGER NEEDS ITS OWN
001400*                            PRIVATE COPYBOOK IN EVERY CALLER
001500*-----------------------------------------------------------*
001600 01  XRP-EXCU-KEY.
001700     05  XRP-EXCU-EXCHANGE       PIC X(20).
001800     05  XRP-EXCU-CURRENCY       PIC X(10).
001850     05  FILLER                  PIC X(10).
001900
002000*-----------------------------------------------------------*
002100* BEST-PATH STEP TABLE - THE ORDERED LIST OF (EXCHANGE,      *
002200* CURRENCY) KEYS VISITED WALKING THE NEXT-HOP TABLE FROM THE *
002300* SOURCE KEY TO THE DESTINATION KEY OF ONE REQUEST.  ENTRIES *
002400* HOLD A SUBSCRIPT INTO XRP-GRPH-KEY-TABLE (XRPGRPH.cpybk),  *
002500* NOT THE KEY ITSELF, SO ONE PATH-TABLE SLOT IS 3 BYTES.     *
002600*-----------------------------------------------------------*
002700 01  XRP-PATH-TABLE.                                              XRP009
002800     05  XRP-PATH-STEP-COUNT     PIC 9(02)   COMP
002900                                              VALUE ZERO.
003000     05  XRP-PATH-CIRCULAR-SW    PIC X(01)   VALUE "N".
003100         88  XRP-PATH-IS-CIRCULAR            VALUE "Y".
003200         88  XRP-PATH-NOT-CIRCULAR           VALUE "N".
003300     05  XRP-PATH-STEP OCCURS 24 TIMES
003400                       INDEXED BY XRP-PATH-IX.
003500         10  XRP-PATH-STEP-KEY-IX PIC 9(02)  COMP.
003600*                                KEY-TABLE SUBSCRIPT OF STEP
003700         10  FILLER              PIC X(06).
003800
003900*-----------------------------------------------------------*
004000* BEST-RATE RESULT - THE ANSWER XRPBEST HANDS BACK FOR ONE   *
004100* REQUEST, ONCE THE RELAXATION AND THE HOP-BY-HOP WALK ARE   *
004200* BOTH DONE.  XRP-BR-RATE IS MEANINGFUL ONLY WHEN THE FOUND  *
004300* SWITCH IS ON; IT IS IGNORED WHEN THE INFINITE SWITCH IS ON *
004400* SINCE A CIRCULAR PATH REPORTS Infinity REGARDLESS OF THE   *
004500* FINITE VALUE THE RELAXATION COMPUTED FOR IT.                *
004600*-----------------------------------------------------------*
004700 01  XRP-BEST-RESULT.
004800     05  XRP-BR-FOUND-SW         PIC X(01)   VALUE "N".
004900         88  XRP-BR-RATE-FOUND               VALUE "Y".
005000         88  XRP-BR-RATE-NOT-FOUND           VALUE "N".
005100     05  XRP-BR-INFINITE-SW      PIC X(01)   VALUE "N".
005200         88  XRP-BR-IS-INFINITE              VALUE "Y".
005300     05  XRP-BR-RATE             PIC S9(09)V9(09) COMP-3.
005400     05  FILLER                  PIC X(08).
